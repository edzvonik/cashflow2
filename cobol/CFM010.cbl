000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CFM010.
000400 AUTHOR.        D W KOVACH.
000500 INSTALLATION.  MIDSTATE DATA SERVICES - CONSUMER SYSTEMS.
000600 DATE-WRITTEN.  11/14/89.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900******************************************************************
001000*DESCRIPTION:  POST TRANSACTION (CREATE) WORKER                   *
001100*              ASSIGNS THE NEXT TRAN-ID FOR THE ACCOUNT, APPENDS  *
001200*              A NEW ACTIVE ENTRY TO TRAN-TABLE, AND ROLLS THE    *
001300*              AMOUNT INTO THE ACCOUNT'S RUNNING INCOME/EXPENSE   *
001400*              TOTALS FOR THE END-OF-RUN SUMMARY.                 *
001500******************************************************************
001600*CHANGE LOG                                                      *
001700*DATE      WHO  REQUEST    DESCRIPTION                           *
001800*--------  ---  ---------  ----------------------------------   *
001900*04/18/96  DWK  CR-4401    ORIGINAL - REPLACES THE SLICKP1 ADD-   *CR-4401
002000*                          ACCOUNT SCREEN EDIT/WRITE WITH A       *CR-4401
002100*                          TABLE APPEND AND SURROGATE-KEY BUMP    *CR-4401
002200*05/14/96  DWK  CR-4414    ADDED RUNNING INCOME/EXPENSE TOTALS    *CR-4414
002300*                          FOR THE NEW CONTROL-BREAK REPORT       *CR-4414
002400*06/03/96  RTS  CR-4480    FIXED NEXT-TRAN-ID BUMP - WAS RESET    *CR-4480
002500*                          TO 1 INSTEAD OF CARRIED FORWARD ON     *CR-4480
002600*                          THE SECOND TRANSACTION FOR AN ACCOUNT  *CR-4480
002700*09/11/97  DWK  CR-5108    NO FUNCTIONAL CHANGE - COMMENT ONLY    *CR-5108
002800*11/09/98  DWK  CR-5599    Y2K - VERIFIED TRAN-DATE PASSES        *CR-5599
002900*                          THROUGH UNCHANGED (ALREADY CCYYMMDD)  *CR-5599 
003000*08/30/00  DWK  CR-6042    NO FUNCTIONAL CHANGE - REVIEWED FOR    *CR-6042
003100*                          AUDIT CR-6042 SIGN-OFF                 *CR-6042
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-PC.
003600 OBJECT-COMPUTER.    IBM-PC.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300 01  WS-NEW-TRAN-SUB                    PIC 9(05) COMP VALUE ZERO.
004400
004500* WS-NEXT-TRAN-ID-ALT IS AN ALTERNATE VIEW OF THE NEXT-TRAN-ID
004600* WORK AREA USED ONLY TO TRACE A ZERO SURROGATE KEY DURING
004700* TESTING; THE LIVE PATH ALWAYS USES THE NUMERIC VIEW.
004800 01  WS-NEXT-TRAN-ID-WORK                PIC 9(09) VALUE ZERO.
004900 01  WS-NEXT-TRAN-ID-ALT REDEFINES
005000         WS-NEXT-TRAN-ID-WORK             PIC X(09).
005100
005200* WS-NEW-TRAN-SUB-TRACE AND ITS ALTERNATE VIEW ARE USED ONLY
005300* WHEN DEBUG UPSI-0 IS ON, TO SNAP THE APPEND SUBSCRIPT TO THE
005400* AUDIT LOG WITHOUT A SEPARATE EDIT FIELD.
005500 01  WS-NEW-TRAN-SUB-TRACE               PIC 9(05) VALUE ZERO.
005600 01  WS-NEW-TRAN-SUB-TRACE-ALT REDEFINES
005700         WS-NEW-TRAN-SUB-TRACE            PIC X(05).
005750* WS-POST-CALL-COUNT IS A STANDALONE 77-LEVEL COUNTER, THIS
005760* SHOP'S OLD HABIT FOR A ONE-OFF TALLY THAT NEVER NEEDED A
005770* GROUP OR AN ALTERNATE VIEW - HOW MANY TIMES THIS WORKER HAS
005780* BEEN CALLED THIS RUN, USED ONLY UNDER DEBUG UPSI-0.
005790 77  WS-POST-CALL-COUNT                  PIC 9(07) COMP VALUE ZERO.
005800
005900 01  WS-CATEGORY-ID-WORK                 PIC 9(09) VALUE ZERO.
006000 01  WS-CATEGORY-ID-ALT REDEFINES
006100         WS-CATEGORY-ID-WORK              PIC X(09).
006200
006300 LINKAGE SECTION.
006400
006500     COPY CFMCOM.
006600
006700     COPY CFMTBL.
006800
006900 01  LK-TRAN-TABLE-COUNT                PIC 9(05) COMP.
007000
007100 PROCEDURE DIVISION USING CFM-COMM-AREA, ACCT-TABLE,
007200                           TRAN-TABLE, LK-TRAN-TABLE-COUNT.
007210
007220* CFM000 HAS ALREADY RUN THE REQUIRED-FIELDS EDIT (220) AND THE
007230* ACCOUNT LOOKUP (300) BEFORE EVER CALLING THIS WORKER, SO BY
007240* THE TIME WE GET HERE CFM-ACCOUNT-SUB IS A VALID SUBSCRIPT INTO
007250* ACCT-TABLE AND EVERY CFM-* FIELD ON THE COMM-AREA IS PRESENT.
007260* THIS WORKER DOES NO EDITING OF ITS OWN - IT TRUSTS THE CALLER,
007270* THE SAME DIVISION OF LABOR SLICKP1 USED BETWEEN THE SCREEN
007280* EDIT AND THE ADD-ACCOUNT COMMIT LOGIC.
007290*
007300* THE THREE STEPS BELOW MUST RUN IN THIS ORDER - 100 HAS TO
007310* ASSIGN CFM-TRAN-ID BEFORE 200 CAN APPEND A TABLE ENTRY CARRYING
007320* IT, AND 300 HAS TO RUN AFTER THE APPEND SO THE NEW ENTRY'S
007330* AT-TOUCHED SWITCH AND RUNNING TOTALS ARE SET TOGETHER.
007400 000-POST-TRANSACTION.
007500
007510     ADD 1 TO WS-POST-CALL-COUNT.
007600     PERFORM 100-ASSIGN-TRAN-ID THRU 100-EXIT.
007700     PERFORM 200-APPEND-TRAN-ENTRY THRU 200-EXIT.
007800     PERFORM 300-UPDATE-ACCOUNT-TOTALS THRU 300-EXIT.
007810
007820* A CREATE REACHING THIS FAR HAS ALREADY PASSED EVERY EDIT THIS
007830* SHOP KNOWS TO RUN, SO THE WORKER ALWAYS RETURNS OK - THERE IS
007840* NO REJECT PATH PAST THIS POINT.
008000     SET CFM-STATUS-OK TO TRUE.
008100
008200     GOBACK.
008300
008400* BUSINESS RULE 3 - TRAN-ID IS THE ACCOUNT'S OWN NEXT-TRAN-ID
008500* COUNTER, NOT A RUN-WIDE OR TABLE-WIDE COUNTER, SO IT MUST BE
008600* STORED AND BUMPED ON THE ACCT-TABLE ENTRY FOR THIS ACCOUNT.
008610*
008620* THIS IS THE SAME SURROGATE-KEY SCHEME SLICKP1 USED FOR
008630* ACCOUNT-HISTORY LINE NUMBERS BACK IN THE CICS DAYS - EACH
008640* ACCOUNT OWNS ITS OWN COUNTER STARTING AT 1, SO TWO DIFFERENT
008650* ACCOUNTS CAN (AND ROUTINELY DO) HAVE TRANSACTIONS SHARING THE
008660* SAME TRAN-ID VALUE.  CFM020 AND CFM030 BOTH HAVE TO MATCH ON
008670* ACCOUNT-ID *AND* TRAN-ID FOR THIS REASON (SEE THE CR-4480 FIX
008680* NOTED IN THEIR OWN CHANGE LOGS).
008690*
008691* WS-NEXT-TRAN-ID-WORK IS A PLAIN NUMERIC WORK AREA - THE MOVE
008692* OUT OF AT-NEXT-TRAN-ID AND BACK IN AFTER THE ADD AVOIDS DOING
008693* ARITHMETIC DIRECTLY ON A TABLE ELEMENT, WHICH THIS SHOP'S
008694* STANDARDS DISCOURAGE FOR READABILITY IN A DEBUG DUMP.
008700 100-ASSIGN-TRAN-ID.
008800
008900     MOVE AT-NEXT-TRAN-ID (CFM-ACCOUNT-SUB) TO
009000                                            WS-NEXT-TRAN-ID-WORK.
009100     MOVE WS-NEXT-TRAN-ID-WORK              TO CFM-TRAN-ID.
009200
009300     ADD 1 TO WS-NEXT-TRAN-ID-WORK.
009400     MOVE WS-NEXT-TRAN-ID-WORK TO
009500                                AT-NEXT-TRAN-ID (CFM-ACCOUNT-SUB).
009600
009700 100-EXIT.
009800     EXIT.
009900
009910* TRAN-TABLE IS BUILT ONCE AT THE START OF THE RUN (CFM000
009920* PARAGRAPH 150-LOAD-TRANSACTIONS) FROM WHATEVER WAS ON
009930* TRAN-MASTER-FILE LAST RUN, THEN GROWS IN MEMORY AS CREATES ARE
009940* POSTED - NOTHING IS WRITTEN BACK TO TRAN-MASTER-FILE UNTIL THE
009950* VERY END OF THE RUN (CFM000 PARAGRAPH 850-REWRITE-TRAN-MASTER).
009960* LK-TRAN-TABLE-COUNT IS PASSED BY REFERENCE SO THE BUMP HERE IS
009970* VISIBLE BACK IN CFM000 AND TO EVERY SUBSEQUENT CALL THIS RUN -
009980* THAT IS HOW A GET OR DELETE LATER IN THE SAME RUN CAN SEE A
009990* TRANSACTION CREATED EARLIER IN THE SAME RUN.
010000 200-APPEND-TRAN-ENTRY.
010100
010110* THE NEW ENTRY ALWAYS GOES ON THE END OF THE TABLE - THIS SHOP
010120* HAS NEVER REUSED A DELETED SLOT, SINCE TT-ACTIVE VS TT-DELETED
010130* IS A LOGICAL FLAG ONLY (SEE CFM030) AND THE PHYSICAL TABLE
010140* POSITION CARRIES NO MEANING BEYOND SEARCH ORDER.
010200     ADD 1 TO LK-TRAN-TABLE-COUNT.
010300     MOVE LK-TRAN-TABLE-COUNT TO WS-NEW-TRAN-SUB.
010400
010410* EVERY FIELD BELOW CAME OFF THE COMM-AREA ALREADY VALIDATED AND
010420* NUMERIC-CONVERTED BY CFM000'S 220-VALIDATE-CREATE-FIELDS - NO
010430* FURTHER EDITING HAPPENS ON THE WAY INTO THE TABLE ENTRY.
010500     MOVE CFM-TRAN-ID         TO TT-TRAN-ID (WS-NEW-TRAN-SUB).
010600     MOVE CFM-ACCOUNT-ID      TO TT-ACCOUNT-ID (WS-NEW-TRAN-SUB).
010700     MOVE CFM-CATEGORY-ID     TO TT-CATEGORY-ID (WS-NEW-TRAN-SUB).
010800     MOVE CFM-AMOUNT          TO TT-AMOUNT (WS-NEW-TRAN-SUB).
010900     MOVE CFM-TRAN-TYPE       TO TT-TRAN-TYPE (WS-NEW-TRAN-SUB).
011000     MOVE CFM-TRAN-DATE       TO TT-TRAN-DATE (WS-NEW-TRAN-SUB).
011100     MOVE CFM-COMMENT         TO TT-COMMENT (WS-NEW-TRAN-SUB).
011200     SET TT-ACTIVE (WS-NEW-TRAN-SUB) TO TRUE.
011300
011400 200-EXIT.
011500     EXIT.
011600
011700* BUSINESS RULE 6 - AMOUNT IS POSTED EXACTLY AS SUPPLIED ON THE
011800* REQUEST, NO CONVERSION OR ROUNDING APPLIED HERE.
011810*
011820* THE RUNNING TOTALS MAINTAINED HERE (AT-TOTAL-INCOME,
011830* AT-TOTAL-EXPENSE, AT-TRANS-POSTED) ARE WHAT CFM040 READS AT
011840* END-OF-RUN TO BUILD THE CONTROL-BREAK SUMMARY LINE - THEY ARE
011850* NOT RECOMPUTED FROM TRAN-TABLE AT THAT POINT, SO THIS
011860* PARAGRAPH IS THE ONLY PLACE A POSTED AMOUNT EVER GETS ADDED IN.
011870* A LATER DELETE (CFM030) DOES NOT BACK THESE TOTALS OUT - SEE
011880* THE NOTE AT THE TOP OF CFM030 FOR WHY.
011900 300-UPDATE-ACCOUNT-TOTALS.
012000
012010* EVERY TRANSACTION EVER CREATED COUNTS TOWARD TRANS-POSTED, EVEN
012020* ONE THAT IS DELETED LATER IN THE SAME RUN - THIS IS A COUNT OF
012030* ACTIVITY, NOT A COUNT OF WHAT IS CURRENTLY ON THE BOOKS.
012100     ADD 1 TO AT-TRANS-POSTED (CFM-ACCOUNT-SUB).
012200
012210* TRAN-TYPE IS THE ONLY THING THAT DECIDES WHICH BUCKET THE
012220* AMOUNT FALLS INTO - CFM-AMOUNT ITSELF IS ALWAYS CARRIED
012230* POSITIVE ON THE REQUEST, THE SAME CONVENTION TRAN-MASTER-FILE
012240* USES (SEE THE CFMTRAN MAINT LOG).
012300     IF CFM-TRAN-TYPE = 'INCOME '
012400         ADD CFM-AMOUNT TO AT-TOTAL-INCOME (CFM-ACCOUNT-SUB)
012500     ELSE
012600         ADD CFM-AMOUNT TO AT-TOTAL-EXPENSE (CFM-ACCOUNT-SUB).
012700
012710* AT-TOUCHED DRIVES WHETHER CFM040 PRINTS A SUMMARY LINE FOR
012720* THIS ACCOUNT AT ALL - AN ACCOUNT THAT NEVER HAD A CREATE
012730* POSTED AGAINST IT DURING THE RUN GETS NO SUMMARY LINE, EVEN IF
012740* IT CARRIES A BALANCE FROM A PRIOR RUN.
012800     SET AT-TOUCHED (CFM-ACCOUNT-SUB) TO TRUE.
012900
013000 300-EXIT.
013100     EXIT.
