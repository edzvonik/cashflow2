000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CFM020.
000400 AUTHOR.        D W KOVACH.
000500 INSTALLATION.  MIDSTATE DATA SERVICES - CONSUMER SYSTEMS.
000600 DATE-WRITTEN.  11/18/89.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900******************************************************************
001000*DESCRIPTION:  FIND TRANSACTION (GET) WORKER                      *
001100*              SEARCHES TRAN-TABLE FOR AN ACTIVE ENTRY MATCHING   *
001200*              THE ACCOUNT AND TRAN-ID ON THE REQUEST AND RETURNS *
001300*              ITS CATEGORY, AMOUNT, TYPE, DATE AND COMMENT.      *
001400******************************************************************
001500*CHANGE LOG                                                      *
001600*DATE      WHO  REQUEST    DESCRIPTION                           *
001700*--------  ---  ---------  ----------------------------------   *
001800*04/22/96  DWK  CR-4401    ORIGINAL - REPLACES THE SLICKP2 LIST-  *CR-4401
001900*                          ACCOUNTS SCROLL LOOP WITH A DIRECT     *CR-4401
002000*                          TABLE SEARCH ON ONE TRAN-ID             *CR-440
002100*06/18/96  RTS  CR-4480    SEARCH NOW ALSO MATCHES ACCOUNT-ID -    *CR-448
002200*                          TRAN-ID ALONE IS ONLY UNIQUE WITHIN     *CR-448
002300*                          ONE ACCOUNT'S OWN NEXT-TRAN-ID SERIES   *CR-448
002400*09/11/97  DWK  CR-5108    DELETED TRANSACTIONS NO LONGER MATCH    *CR-510
002500*11/09/98  DWK  CR-5599    Y2K - VERIFIED TRAN-DATE RETURNED TO    *CR-559
002600*                          CFM-TRAN-DATE CARRIES FULL CCYYMMDD     *CR-559
002700*08/30/00  DWK  CR-6042    NO FUNCTIONAL CHANGE - REVIEWED FOR     *CR-604
002800*                          AUDIT CR-6042 SIGN-OFF                  *CR-604
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-PC.
003300 OBJECT-COMPUTER.    IBM-PC.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900
003950* WS-SEARCH-SUB DOUBLES AS THE VARYING-PERFORM SUBSCRIPT IN
003960* 000-FIND-TRANSACTION AND, ONCE THE SEARCH STOPS, AS THE
003970* SUBSCRIPT 200-RETURN-TRANSACTION USES TO PULL THE MATCHED
003980* ENTRY'S FIELDS - ONE FIELD SERVING BOTH JOBS IS A HABIT THIS
003990* SHOP CARRIES OVER FROM THE OLD SLICKP2 SCROLL-POSITION INDEX.
004000 01  WS-SEARCH-SUB                      PIC 9(05) COMP VALUE ZERO.
004010* WS-FOUND-SW IS SET BEFORE THE SEARCH AND TESTED BOTH AS THE
004020* VARYING PERFORM'S EXIT CONDITION AND AFTERWARD TO DECIDE
004030* OK VS. REJECT - A SEPARATE "SEARCH COMPLETE" FLAG WAS NEVER
004040* NEEDED SINCE THE TWO QUESTIONS ("DID WE FIND IT" AND "SHOULD
004050* WE KEEP LOOKING") HAVE THE SAME ANSWER HERE.
004100 01  WS-FOUND-SW                        PIC X(01) VALUE 'N'.
004200     88  WS-FOUND                           VALUE 'Y'.
004300     88  WS-NOT-FOUND                       VALUE 'N'.
004400
004500* WS-NOT-FOUND-MESSAGE-ALT GIVES US A NUMERIC VIEW OF THE
004600* TRAN-ID PORTION OF THE REJECT TEXT SO IT CAN BE EDITED WITH
004700* LEADING ZERO SUPPRESSION WITHOUT A SEPARATE WORK FIELD.
004800 01  WS-NOT-FOUND-TRAN-ID                PIC Z(08)9 VALUE ZERO.
004900 01  WS-NOT-FOUND-TRAN-ID-ALT REDEFINES
005000         WS-NOT-FOUND-TRAN-ID             PIC X(09).
005100
005200* WS-SEARCH-SUB-TRACE AND ITS ALTERNATE VIEW ARE USED ONLY WHEN
005300* DEBUG UPSI-0 IS ON, TO SNAP THE SEARCH SUBSCRIPT TO THE AUDIT
005400* LOG WITHOUT A SEPARATE EDIT FIELD.
005500 01  WS-SEARCH-SUB-TRACE                 PIC 9(05) VALUE ZERO.
005600 01  WS-SEARCH-SUB-TRACE-ALT REDEFINES
005700         WS-SEARCH-SUB-TRACE              PIC X(05).
005750* WS-FIND-CALL-COUNT IS A STANDALONE 77-LEVEL TALLY, THE SAME
005760* HABIT USED IN CFM010 - HOW MANY TIMES THIS WORKER HAS RUN
005770* THIS GET SO FAR, USED ONLY UNDER DEBUG UPSI-0.
005780 77  WS-FIND-CALL-COUNT                  PIC 9(07) COMP VALUE ZERO.
005800
005850* WS-FOUND-ACCOUNT-ID-WORK/-ALT ARE NOT LOADED BY ANY PATH IN
005860* THIS VERSION OF THE WORKER - THEY ARE CARRIED OVER FROM AN
005870* EARLIER DRAFT THAT RETURNED THE MATCHED ACCOUNT-ID SEPARATELY
005880* FROM CFM-ACCOUNT-ID, BEFORE CR-4480 MADE ACCOUNT-ID PART OF
005890* THE SEARCH KEY ITSELF.  LEFT IN PLACE RATHER THAN REMOVED SO A
005895* FUTURE DEBUG TRACE HAS SOMEWHERE TO SNAP THE VALUE WITHOUT A
005896* DATA DIVISION CHANGE.
005900 01  WS-FOUND-ACCOUNT-ID-WORK            PIC 9(09) VALUE ZERO.
006000 01  WS-FOUND-ACCOUNT-ID-ALT REDEFINES
006100         WS-FOUND-ACCOUNT-ID-WORK         PIC X(09).
006200
006300 LINKAGE SECTION.
006400
006500     COPY CFMCOM.
006600
006700     COPY CFMTBL.
006800
006900 01  LK-TRAN-TABLE-COUNT                PIC 9(05) COMP.
007000
007100 PROCEDURE DIVISION USING CFM-COMM-AREA, TRAN-TABLE,
007200                           LK-TRAN-TABLE-COUNT.
007210
007220* ACCT-TABLE IS NOT PASSED TO THIS WORKER - UNLIKE CFM010, A GET
007230* NEVER TOUCHES THE ACCOUNT'S RUNNING TOTALS OR ITS NEXT-TRAN-ID
007240* COUNTER, SO THERE IS NOTHING HERE FOR IT TO DO.
007300
007400* BUSINESS RULE 4 - GET IS KEYED BY TRAN-ID WITHIN THE REQUESTED
007500* ACCOUNT ONLY; CATEGORY-ID ON THE REQUEST IS NOT PART OF THE KEY.
007510*
007520* CFM000 HAS ALREADY RESOLVED CFM-ACCOUNT-ID TO A VALID ACCOUNT
007530* (PARAGRAPH 300-LOOKUP-ACCOUNT) BEFORE THIS WORKER IS EVER
007540* CALLED, SO THE ONLY WAY THIS WORKER REJECTS IS A TRAN-ID THAT
007550* DOES NOT RESOLVE TO AN ACTIVE ENTRY FOR THAT ACCOUNT - EITHER
007560* IT WAS NEVER CREATED, IT WAS CREATED FOR A DIFFERENT ACCOUNT,
007570* OR IT WAS LATER DELETED (TT-DELETED, SET BY CFM030).
007600 000-FIND-TRANSACTION.
007700
007800     SET WS-NOT-FOUND TO TRUE.
007850     ADD 1 TO WS-FIND-CALL-COUNT.
007900
007910* A PLAIN LINEAR SCAN OF TRAN-TABLE - THIS SHOP HAS NEVER INDEXED
007920* TRAN-TABLE BY TRAN-ID SINCE A RUN'S TABLE RARELY HOLDS MORE
007930* THAN A FEW THOUSAND ENTRIES AND THE SAME APPROACH IS USED IN
007940* CFM030 AND CFM050 FOR CONSISTENCY.
008000     PERFORM 100-SEARCH-TABLE THRU 100-EXIT
008100         VARYING WS-SEARCH-SUB FROM 1 BY 1
008200         UNTIL WS-SEARCH-SUB > LK-TRAN-TABLE-COUNT
008300            OR WS-FOUND.
008400
008500     IF WS-FOUND
008600         PERFORM 200-RETURN-TRANSACTION THRU 200-EXIT
008700         SET CFM-STATUS-OK TO TRUE
008800     ELSE
008900         SET CFM-STATUS-REJECT TO TRUE
009000         MOVE CFM-TRAN-ID TO WS-NOT-FOUND-TRAN-ID
009010* THE REJECT REASON IS BUILT WITH STRING RATHER THAN A FIXED
009020* FILLER TEMPLATE (CONTRAST CFM000'S WS-REJECT-MESSAGE) BECAUSE
009030* THE ONLY VARIABLE PIECE IS THE TRAN-ID, AND THIS TEXT NEVER
009040* APPEARS ON A PRINTED REPORT LINE - ONLY IN CFM-REASON, WHICH
009050* CFM000 COPIES STRAIGHT INTO RPT-D-REASON.
009100         STRING 'Transaction ' DELIMITED BY SIZE
009200                WS-NOT-FOUND-TRAN-ID DELIMITED BY SIZE
009300                ' not found for account' DELIMITED BY SIZE
009400                INTO CFM-REASON.
009500
009600     GOBACK.
009700
009710* 100-SEARCH-TABLE IS CALLED ONCE PER TABLE ENTRY BY THE VARYING
009720* PERFORM ABOVE - WS-SEARCH-SUB IS SET BY THE CALLER, NOT HERE.
009800 100-SEARCH-TABLE.
009900
009910* ALL THREE CONDITIONS MUST HOLD TOGETHER - A MATCHING TRAN-ID ON
009920* THE WRONG ACCOUNT, OR A MATCHING TRAN-ID THAT WAS DELETED, IS
009930* NOT A FIND.
010000     IF TT-ACCOUNT-ID (WS-SEARCH-SUB) = CFM-ACCOUNT-ID
010100        AND TT-TRAN-ID (WS-SEARCH-SUB) = CFM-TRAN-ID
010200        AND TT-ACTIVE (WS-SEARCH-SUB)
010300         SET WS-FOUND TO TRUE.
010400
010500 100-EXIT.
010600     EXIT.
010700
010800 200-RETURN-TRANSACTION.
010900
011000* WS-SEARCH-SUB STILL POINTS AT THE MATCHING ENTRY - THE VARYING
011100* PERFORM STOPS BEFORE ITS NEXT INCREMENT ONCE WS-FOUND IS SET.
011110*
011120* ACCOUNT-ID AND TRAN-ID ARE NOT RE-MOVED HERE - THE CALLER
011130* ALREADY HAS THEM ON THE COMM-AREA FROM THE REQUEST ITSELF, SO
011140* ONLY THE FIELDS THAT ACTUALLY LIVE ON THE TRAN-TABLE ENTRY
011150* (CATEGORY, AMOUNT, TYPE, DATE, COMMENT) ARE RETURNED.
011200     MOVE TT-CATEGORY-ID (WS-SEARCH-SUB) TO CFM-CATEGORY-ID.
011300     MOVE TT-AMOUNT (WS-SEARCH-SUB)      TO CFM-AMOUNT.
011400     MOVE TT-TRAN-TYPE (WS-SEARCH-SUB)   TO CFM-TRAN-TYPE.
011500     MOVE TT-TRAN-DATE (WS-SEARCH-SUB)   TO CFM-TRAN-DATE.
011600     MOVE TT-COMMENT (WS-SEARCH-SUB)     TO CFM-COMMENT.
011700
011800 200-EXIT.
011900     EXIT.
