000100******************************************************************
000200*    CFMACCT  -  ACCOUNT MASTER RECORD LAYOUT                    *
000300*    COPYBOOK FOR ACCT-MASTER-FILE (RELATIVE ORGANIZATION).      *
000400*    ONE ENTRY PER ACCOUNT.  NEXT-TRAN-ID IS THE PER-ACCOUNT      *
000500*    SURROGATE-KEY COUNTER USED WHEN A TRANSACTION IS POSTED.    *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    89/11/02  RTS  ORIGINAL ACCTFILE LAYOUT (FUEL-OIL ACCOUNTS) *
000900*    96/04/18  DWK  REBUILT AS LEDGER ACCOUNT MASTER FOR CFM     *
001000*    98/11/09  DWK  Y2K - NEXT-TRAN-ID WIDENED, DATE WORK AREAS  *
001100*                   NOW CARRY A FULL 4-DIGIT CENTURY/YEAR        *
001200******************************************************************
001300 01  ACCT-MASTER-RECORD.
001400     05  ACCT-ID                       PIC 9(09).
001500     05  ACCT-USER-ID                  PIC 9(09).
001600     05  ACCT-NEXT-TRAN-ID             PIC 9(09).
001700     05  FILLER                        PIC X(04).
