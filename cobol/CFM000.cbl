000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CFM000.
000400 AUTHOR.        D W KOVACH.
000500 INSTALLATION.  MIDSTATE DATA SERVICES - CONSUMER SYSTEMS.
000600 DATE-WRITTEN.  11/14/89.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900******************************************************************
001000*DESCRIPTION:  LEDGER POSTING RUN - MAIN DRIVER                  *
001100*              READS REQUEST-FILE, LOOKS UP THE ACCOUNT FOR      *
001200*              EACH REQUEST, CALLS THE CREATE/GET/DELETE WORKER, *
001300*              AND PRODUCES OUTPUT-REPORT (DETAIL LINES PLUS     *
001400*              THE END-OF-RUN CONTROL-BREAK SUMMARY).            *
001500******************************************************************
001600*CHANGE LOG                                                      *
001700*DATE      WHO  REQUEST    DESCRIPTION                           *
001800*--------  ---  ---------  ----------------------------------   *
001900*04/18/96  DWK  CR-4401    ORIGINAL DRIVER - REPLACES THE        *CR-4401 
002000*                          SLICKP0 CICS MENU WITH A BATCH READ-  *CR-4401 
002100*                          AND-DISPATCH LOOP OVER REQUEST-FILE   *CR-4401 
002200*04/22/96  DWK  CR-4401    ADDED ACCOUNT/TRANSACTION TABLE LOAD  *CR-4401 
002300*05/02/96  DWK  CR-4414    WIRED IN CFM050 ACCOUNT LOOKUP        *CR-4414 
002400*05/14/96  DWK  CR-4414    WIRED IN CFM040 END-OF-RUN SUMMARY    *CR-4414 
002500*06/03/96  RTS  CR-4480    FIXED RELATIVE KEY MATH ON ACCOUNT    *CR-4480 
002600*                          REWRITE - WAS OFF BY ONE ON RECORD 1  *CR-4480 
002700*09/11/97  DWK  CR-5108    REQUEST-FILE COMMENT FIELD WIDENED    *CR-5108 
002800*                          TO MATCH CFMREQ LAYOUT CHANGE         *CR-5108 
002900*11/09/98  DWK  CR-5599    Y2K - DATE WORK AREA NOW CARRIES A    *CR-5599 
003000*                          FULL 4-DIGIT CENTURY/YEAR             *CR-5599 
003100*02/24/99  RTS  CR-5601    Y2K - VERIFIED TRAN-DATE MOVES CARRY  *CR-5601 
003200*                          CC THROUGH FROM REQUEST RECORD        *CR-5601 
003300*08/30/00  DWK  CR-6042    REJECT COUNTER NOW INCLUDED ON THE    *CR-6042
003400*                          GRAND-TOTAL LINE PER AUDIT REQUEST    *CR-6042
003410*09/05/00  RTS  CR-6059    220-VALIDATE-CREATE-FIELDS ECHOED THE *CR-6059
003420*                          CFM-* FIELDS *AFTER* THE REQUIRED-    *CR-6059
003430*                          FIELD TESTS - A REJECT LEFT THE PRIOR *CR-6059
003440*                          REQUEST'S ACCOUNT-ID ON THE REJECT    *CR-6059
003450*                          LINE.  ECHO NOW RUNS FIRST, GUARDED.  *CR-6059
003460*09/05/00  RTS  CR-6058    RPT-D-AMOUNT ON THE ACCEPT LINE NOW   *CR-6058
003470*                          MOVED NUMERIC INTO THE NEW CFMRPT     *CR-6058
003480*                          EDITED PICTURE - SEE CFMRPT MAINT LOG *CR-6058
003485*10/02/00  DWK  CR-6067    ADDED WS-WORKER-CALL-COUNT UNDER      *CR-6067
003490*                          DEBUG UPSI-0 PER SHOP STANDARD TRACE  *CR-6067
003495*                          CONVENTION ADOPTED ACROSS THE SUITE   *CR-6067
003500******************************************************************
003501*BUSINESS RULES ENFORCED SOMEWHERE IN THIS SUITE (FOR QUICK       *
003502*REFERENCE - THE PARAGRAPH BANNER THAT ENFORCES EACH ONE NAMES    *
003503*THE RULE NUMBER AGAIN WHERE IT ACTUALLY APPLIES):                *
003504*  1 - CREATE/GET/DELETE ALL REQUIRE AN ACCOUNT-ID THAT ALREADY   *
003505*      EXISTS ON ACCT-TABLE (CFM050, CALLED FROM 300 BELOW).      *
003506*  2 - A CREATE REQUIRES ALL FIVE FIELDS - ACCOUNT-ID, CATEGORY-  *
003507*      ID, AMOUNT, TRAN-TYPE, TRAN-DATE (220 BELOW).              *
003508*  3 - TRAN-ID IS SYSTEM-ASSIGNED, NEVER SUPPLIED ON A CREATE     *
003509*      REQUEST - CFM010 OWNS THE NEXT-TRAN-ID SEQUENCE.           *
003510*  4 - A GET IS KEYED BY TRAN-ID ALONE AND MUST MATCH AN ACTIVE   *
003511*      ENTRY (CFM020).                                            *
003512*  5 - A DELETE IS KEYED BY TRAN-ID AND CATEGORY-ID TOGETHER AND  *
003513*      MUST MATCH AN ACTIVE ENTRY (CFM030).                       *
003514*  6 - PER-RUN ACTIVITY COUNTS (TRANS-POSTED, INCOME, EXPENSE)    *
003515*      NEVER CARRY FORWARD FROM A PRIOR RUN (110/120 BELOW).      *
003516******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-PC.
003900 OBJECT-COMPUTER.    IBM-PC.
004000 SPECIAL-NAMES.
004010* C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE SLICKP SUITE'S
004020* PRINTER-CONTROL HABITS EVEN THOUGH THIS RUN'S OUTPUT-REPORT IS
004030* LINE SEQUENTIAL, NOT A PRINTER FILE - LEFT DECLARED IN CASE A
004040* FUTURE CHANGE ROUTES THE REPORT BACK TO A REAL PRINTER.
004100     C01 IS TOP-OF-FORM
004200     CLASS NUMERIC-DIGITS IS '0' THRU '9'
004210* UPSI-0 IS THIS SHOP'S STANDARD DEBUG SWITCH - ON STEP-RERUN
004220* MEANS AN OPERATOR CAN FLIP IT ON FOR A SINGLE JOB-STEP RERUN TO
004230* GET THE EXTRA TRACE OUTPUT THE WS-*-TRACE FIELDS AND 77-LEVEL
004240* CALL COUNTERS THROUGHOUT THIS SUITE ARE FOR, WITHOUT A PERMANENT
004250* JCL CHANGE.
004300     UPSI-0 ON STEP-RERUN.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004510* ACCTMAST/TRANMAST/CFMREQIN/CFMRPT01 ARE THE LOGICAL DDNAMES
004520* THIS PROGRAM EXPECTS THE RUN JCL TO SUPPLY - NONE OF THEM ARE
004530* HARDCODED PATHS, PER THIS SHOP'S STANDARD PRACTICE.
004600     SELECT ACCT-MASTER-FILE   ASSIGN TO ACCTMAST
004700         ORGANIZATION IS RELATIVE
004800         ACCESS MODE IS DYNAMIC
004900         RELATIVE KEY IS WS-ACCT-RELATIVE-KEY
005000         FILE STATUS IS WS-ACCT-STATUS.
005100
005110* DYNAMIC ACCESS ON ACCT-MASTER-FILE IS WHAT LETS 110-LOAD-
005120* ACCOUNTS READ IT SEQUENTIALLY AT START OF RUN AND 400-DO-CREATE
005130* REWRITE A SINGLE RECORD BY RELATIVE KEY LATER, WITHOUT TWO
005140* SEPARATE SELECT CLAUSES FOR THE SAME FILE.
005150* TRAN-MASTER-FILE NEEDS NO RELATIVE/DYNAMIC TREATMENT - IT IS
005160* NEVER RANDOM-ACCESSED, ONLY READ WHOLE AT LOAD TIME AND
005170* REWRITTEN WHOLE AT END-OF-RUN, SO PLAIN SEQUENTIAL SUITS IT.
005200     SELECT TRAN-MASTER-FILE   ASSIGN TO TRANMAST
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-TRAN-STATUS.
005600
005610* REQUEST-FILE STATUS IS TESTED ONLY FOR EOF (88-LEVEL REQ-
005620* STATUS-EOF, BELOW) - THIS SHOP DOES NOT TREAT A REQUEST-FILE
005630* READ ERROR ANY DIFFERENTLY FROM END OF FILE, SINCE EITHER ONE
005640* STOPS THE REQUEST LOOP THE SAME WAY.
005700     SELECT REQUEST-FILE       ASSIGN TO CFMREQIN
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-REQ-STATUS.
006100
006200     SELECT OUTPUT-REPORT      ASSIGN TO CFMRPT01
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-RPT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006810* ACCT-MASTER-FILE IS RELATIVE SO A SINGLE ACCOUNT CAN BE
006820* REWRITTEN IN PLACE AT END-OF-RUN (400-DO-CREATE) WITHOUT
006830* REWRITING THE WHOLE FILE - THE RELATIVE KEY IS THE ACCOUNT'S
006840* POSITION IN THE FILE AS LOADED, CARRIED IN AT-RELATIVE-KEY.
006900 FD  ACCT-MASTER-FILE
007000     LABEL RECORDS ARE STANDARD.
007100     COPY CFMACCT.
007200
007210* TRAN-MASTER-FILE IS PLAIN SEQUENTIAL - IT IS READ ONCE AT THE
007220* START OF THE RUN TO LOAD TRAN-TABLE AND REWRITTEN ONCE AT
007230* END-OF-RUN (850 BELOW) FROM THE UPDATED TABLE, NEVER TOUCHED
007240* IN BETWEEN.
007300 FD  TRAN-MASTER-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY CFMTRAN.
007600
007610* REQUEST-FILE IS THE DRIVING INPUT OF THE WHOLE RUN - ONE RECORD
007620* PER CREATE/GET/DELETE REQUEST, READ SEQUENTIALLY UNTIL END OF
007630* FILE BY 190-READ-REQUEST, BELOW.
007700 FD  REQUEST-FILE
007800     LABEL RECORDS ARE STANDARD.
007900     COPY CFMREQ.
008000
008010* OUTPUT-REPORT CARRIES EVERY LINE THIS RUN PRINTS - DETAIL,
008020* SUMMARY AND GRAND-TOTAL ALIKE - ALL THREE LAYOUTS IN CFMRPT ARE
008030* THE SAME 100-BYTE TEXT WIDTH SO THEY CAN SHARE THIS ONE
008040* PRINT-LINE RECORD.
008100 FD  OUTPUT-REPORT
008200     LABEL RECORDS ARE OMITTED.
008300 01  RPT-PRINT-LINE.
008400     05  RPT-PRINT-TEXT                PIC X(100).
008500     05  FILLER                        PIC X(32).
008600
008700 WORKING-STORAGE SECTION.
008800
008810* CFMCOM IS THE COMMUNICATION AREA PASSED TO EVERY WORKER BELOW -
008820* CFM-OP-CODE/CFM-ACCOUNT-ID/CFM-TRAN-ID/ETC ARE THE ONLY WAY
008830* THIS DRIVER AND THE CFM0n0 WORKERS TALK TO ONE ANOTHER.
008900     COPY CFMCOM.
009000
009010* CFMTBL SUPPLIES ACCT-TABLE AND TRAN-TABLE - THE IN-MEMORY
009020* WORKING COPIES OF THE TWO MASTER FILES THAT EVERY WORKER IN
009030* THE SUITE SEARCHES AND UPDATES FOR THE LIFE OF THE RUN.  THE
009040* MASTER FILES THEMSELVES ARE ONLY TOUCHED AT LOAD TIME (110/150
009050* BELOW) AND AT END-OF-RUN REWRITE TIME (800/850 BELOW).
009100     COPY CFMTBL.
009200
009210* CFMRPT LAYS OUT THE THREE KINDS OF LINE THIS DRIVER CAN PRINT
009220* TO OUTPUT-REPORT - ONE DETAIL LINE PER REQUEST, ONE SUMMARY
009230* LINE PER TOUCHED ACCOUNT, AND ONE GRAND-TOTAL LINE AT THE END.
009300     COPY CFMRPT.
009400
009410* EACH FILE CARRIES ITS OWN TWO-CHARACTER STATUS, TESTED ONLY AT
009420* THE READS THAT LOAD THE TABLES AND DRIVE THE REQUEST LOOP -
009430* OUTPUT-REPORT'S STATUS IS CARRIED FOR SYMMETRY BUT NEVER
009440* ACTUALLY TESTED SINCE A WRITE TO A LINE SEQUENTIAL FILE IN
009450* THIS SHOP'S EXPERIENCE DOES NOT FAIL SHORT OF A FULL VOLUME.
009500 01  WS-FILE-STATUSES.
009600     05  WS-ACCT-STATUS                PIC X(02) VALUE '00'.
009700         88  ACCT-STATUS-OK                VALUE '00'.
009800         88  ACCT-STATUS-EOF               VALUE '10'.
009900     05  WS-TRAN-STATUS                PIC X(02) VALUE '00'.
010000         88  TRAN-STATUS-OK                VALUE '00'.
010100         88  TRAN-STATUS-EOF               VALUE '10'.
010200     05  WS-REQ-STATUS                 PIC X(02) VALUE '00'.
010300         88  REQ-STATUS-OK                 VALUE '00'.
010400         88  REQ-STATUS-EOF                VALUE '10'.
010500     05  WS-RPT-STATUS                 PIC X(02) VALUE '00'.
010600     05  FILLER                        PIC X(01).
010700
010710* ACCT-MASTER-FILE IS RELATIVE, SO THE RELATIVE KEY HAS TO BE
010720* MAINTAINED SEPARATELY FROM THE IN-MEMORY AT-RELATIVE-KEY TABLE
010730* COLUMN - THIS IS THE WORK AREA THE REWRITE IN 400-DO-CREATE
010740* POSITIONS WITH BEFORE EVERY REWRITE ACCT-MASTER-RECORD.
010800 01  WS-ACCT-RELATIVE-KEY              PIC 9(09) COMP.
010900
010910* WS-SWITCHES HOLDS ONE END-OF-FILE FLAG PER SEQUENTIALLY-READ
010920* FILE THIS DRIVER DRIVES OFF OF - THE RELATIVE ACCT-MASTER-FILE
010930* GETS ONE TOO SINCE 110-LOAD-ACCOUNTS READS IT SEQUENTIALLY AT
010940* LOAD TIME EVEN THOUGH LATER ACCESS IS BY RELATIVE KEY.
011000 01  WS-SWITCHES.
011100     05  WS-ACCT-LOAD-EOF-SW           PIC X(01) VALUE 'N'.
011200         88  ACCT-LOAD-EOF                 VALUE 'Y'.
011300     05  WS-TRAN-LOAD-EOF-SW           PIC X(01) VALUE 'N'.
011400         88  TRAN-LOAD-EOF                 VALUE 'Y'.
011500     05  WS-REQUEST-EOF-SW             PIC X(01) VALUE 'N'.
011600         88  END-OF-REQUESTS               VALUE 'Y'.
011700     05  FILLER                        PIC X(01).
011800
011810* WS-COUNTERS HOLDS THE WHOLE-RUN ACTIVITY TALLIES PRINTED ON THE
011820* GRAND-TOTAL LINE (VIA CFM040) PLUS THE TWO WORKING SUBSCRIPTS
011830* THAT WALK ACCT-TABLE AND TRAN-TABLE DURING LOAD AND REWRITE.
011900 01  WS-COUNTERS.
012000     05  WS-REQ-COUNT                  PIC 9(07) COMP VALUE ZERO.
012100     05  WS-CREATE-COUNT               PIC 9(07) COMP VALUE ZERO.
012200     05  WS-GET-COUNT                  PIC 9(07) COMP VALUE ZERO.
012300     05  WS-DELETE-COUNT               PIC 9(07) COMP VALUE ZERO.
012400     05  WS-REJECT-COUNT               PIC 9(07) COMP VALUE ZERO.
012410* WS-ACCT-SUB AND WS-TRAN-SUB ARE REUSED BY EVERY PARAGRAPH IN
012420* THIS DRIVER THAT SUBSCRIPTS ACCT-TABLE OR TRAN-TABLE - THEY ARE
012430* NOT SCOPED TO ANY ONE PARAGRAPH, SO A PARAGRAPH THAT PERFORMS
012440* ANOTHER MUST NOT ASSUME ITS OWN VALUE SURVIVES THE CALL.
012500     05  WS-ACCT-SUB                   PIC 9(04) COMP VALUE ZERO.
012600     05  WS-TRAN-SUB                   PIC 9(05) COMP VALUE ZERO.
012700     05  WS-SUM-SUB                    PIC 9(04) COMP VALUE ZERO.
012800     05  FILLER                        PIC X(01).
012900
012910* WS-WORKER-CALL-COUNT IS A STANDALONE 77-LEVEL TALLY, THE SAME
012920* HABIT USED IN EVERY CFM0n0 WORKER - COUNTS HOW MANY TIMES THIS
012930* DRIVER HAS CALLED OUT TO A SUBPROGRAM THIS RUN (CFM050, THEN
012940* WHICHEVER OF CFM010/CFM020/CFM030 THE REQUEST NEEDS), USED
012950* ONLY UNDER DEBUG UPSI-0.
012960 77  WS-WORKER-CALL-COUNT              PIC 9(07) COMP VALUE ZERO.
012970
013000* WS-REQ-ACCOUNT-ID-EDIT IS THE NUMERIC WORK AREA THE RAW
013100* REQUEST-FILE TEXT FIELD IS MOVED INTO ONCE IT HAS PASSED THE
013200* REQUIRED-FIELDS EDIT; THE ALTERNATE X(09) VIEW LETS US CHECK
013300* THE SAME BYTES FOR AN ALL-SPACE REQUEST BEFORE THAT MOVE.
013400 01  WS-REQ-ACCOUNT-ID-EDIT             PIC 9(09) VALUE ZERO.
013500 01  WS-REQ-ACCOUNT-ID-ALT REDEFINES
013600         WS-REQ-ACCOUNT-ID-EDIT          PIC X(09).
013700
013750* WS-AMOUNT-WORK CARRIES SIGN LEADING SEPARATE, THE SAME LAYOUT
013760* REQ-AMOUNT ARRIVES IN ON REQUEST-FILE (12 BYTES - 9 DIGITS,
013770* 2 DECIMALS, 1 SEPARATE SIGN POSITION) - NOT THE EMBEDDED-SIGN
013780* DISPLAY LAYOUT CFM-AMOUNT USES INTERNALLY.  A NUMERIC MOVE
013790* HANDLES THE CONVERSION BETWEEN THE TWO SIGN LAYOUTS FOR US.
013800 01  WS-AMOUNT-WORK                     PIC S9(09)V99
013810                                        SIGN LEADING SEPARATE
013820                                             CHARACTER
013830                                        VALUE ZERO.
013900 01  WS-AMOUNT-WORK-ALT REDEFINES
014000         WS-AMOUNT-WORK                  PIC X(12).
014100
014110* WS-TRAN-ID-EDIT AND ITS ALTERNATE VIEW WORK THE SAME WAY AS
014120* WS-REQ-ACCOUNT-ID-EDIT ABOVE - GET AND DELETE BOTH CONVERT
014130* REQ-TRAN-ID THROUGH HERE BEFORE IT IS ECHOED TO CFM-TRAN-ID,
014140* SINCE REQUEST-FILE CARRIES THE SURROGATE KEY AS TEXT.
014200 01  WS-TRAN-ID-EDIT                    PIC 9(09) VALUE ZERO.
014300 01  WS-TRAN-ID-EDIT-ALT REDEFINES
014400         WS-TRAN-ID-EDIT                 PIC X(09).
014500
014510* WS-CATEGORY-ID-EDIT NEEDS NO ALTERNATE VIEW OF ITS OWN - ONLY
014520* 600-DO-DELETE EVER MOVES A CATEGORY-ID THROUGH IT, AND A DELETE
014530* REQUEST'S CATEGORY-ID HAS ALREADY PASSED 220'S REQUIRED-FIELD
014540* EDIT ON THE PRIOR CREATE THAT POSTED THE ENTRY BEING DELETED.
014600 01  WS-CATEGORY-ID-EDIT                PIC 9(09) VALUE ZERO.
014610* WS-TRAN-DATE-EDIT IS SHARED BETWEEN 220'S CREATE-FIELDS ECHO
014620* AND ANY FUTURE DATE-BEARING REQUEST TYPE - TODAY ONLY CREATE
014630* EVER MOVES A VALUE THROUGH IT.
014700 01  WS-TRAN-DATE-EDIT                  PIC 9(08) VALUE ZERO.
014800
014810* WS-REJECT-MESSAGE IS BUILT ONCE, AS A LITERAL-AND-FIELD
014820* WORKING-STORAGE LAYOUT RATHER THAN A STRING STATEMENT, BECAUSE
014830* THE "NOT FOUND" WORDING NEVER VARIES - ONLY WRM-ACCOUNT-ID
014840* CHANGES, FILLED IN BY 300-LOOKUP-ACCOUNT BELOW.
014900 01  WS-REJECT-MESSAGE.
015000     03  FILLER                         PIC X(14) VALUE
015100                                            'Account with i'.
015200     03  FILLER                         PIC X(02) VALUE 'd='.
015300     03  WRM-ACCOUNT-ID                 PIC Z(08)9.
015400     03  FILLER                         PIC X(11) VALUE
015500                                            ' not found'.
015600
015610* WS-SUMMARY-LINE-COUNT AND WS-SUMMARY-LINES ARE FILLED IN BY
015620* CFM040 ON THE 800-END-OF-RUN CALL BELOW, NOT BUILT DIRECTLY BY
015630* THIS DRIVER - CFM040 OWNS THE CONTROL-BREAK LOGIC THAT DECIDES
015640* WHICH ACCOUNTS ARE "TOUCHED" AND WORTH A SUMMARY LINE.
015700 01  WS-SUMMARY-LINE-COUNT              PIC 9(04) COMP
015800                                            VALUE ZERO.
015900 01  WS-SUMMARY-LINES.
015910* 2000 ENTRIES MATCHES ACCT-TABLE'S OWN OCCURS LIMIT IN CFMTBL -
015920* AT MOST ONE SUMMARY LINE PER ACCOUNT CAN EVER BE BUILT.
016000     05  WS-SUMMARY-LINE OCCURS 2000 TIMES
016100                                         PIC X(100).
016200     05  FILLER                        PIC X(01).
016210* WS-GRAND-TOTAL-LINE IS A SINGLE LINE, NOT A TABLE - THERE IS
016220* ONLY EVER ONE GRAND-TOTAL PER RUN.
016300 01  WS-GRAND-TOTAL-LINE                PIC X(100).
016400
016410* 000-MAIN-PROCESS IS THE WHOLE RUN IN THREE LINES - LOAD THE
016420* TABLES, DRAIN REQUEST-FILE ONE REQUEST AT A TIME, THEN PRODUCE
016430* THE END-OF-RUN SUMMARY AND REWRITE THE MASTER FILES.  THIS IS
016440* THE SAME READ-AND-DISPATCH SHAPE SLICKP0 USED FOR ITS CICS
016450* MENU, JUST DRIVEN BY A FILE INSTEAD OF A TERMINAL.
016500 PROCEDURE DIVISION.
016600
016700 000-MAIN-PROCESS.
016800
016900     PERFORM 100-INITIALIZATION THRU 100-EXIT.
017000
017100     PERFORM 200-PROCESS-REQUESTS THRU 200-EXIT
017200         UNTIL END-OF-REQUESTS.
017300
017400     PERFORM 800-END-OF-RUN THRU 800-EXIT.
017500
017600     STOP RUN.
017700
017710* ACCT-MASTER-FILE IS OPENED I-O, NOT INPUT, BECAUSE 400-DO-
017720* CREATE REWRITES IT IN PLACE LATER IN THE RUN - TRAN-MASTER-FILE
017730* IS OPENED INPUT HERE AND REOPENED OUTPUT AT END-OF-RUN (850)
017740* SINCE IT IS SEQUENTIAL AND CANNOT BE REWRITTEN RECORD BY RECORD.
017800 100-INITIALIZATION.
017900
018000     OPEN I-O   ACCT-MASTER-FILE.
018100     OPEN INPUT TRAN-MASTER-FILE.
018200     OPEN INPUT REQUEST-FILE.
018300     OPEN OUTPUT OUTPUT-REPORT.
018400
018500     PERFORM 110-LOAD-ACCOUNTS THRU 110-EXIT.
018600     PERFORM 150-LOAD-TRANSACTIONS THRU 150-EXIT.
018700
018800     CLOSE TRAN-MASTER-FILE.
018900
019000     PERFORM 190-READ-REQUEST THRU 190-EXIT.
019100
019200 100-EXIT.
019300     EXIT.
019400
019410* BOTH TABLES ARE LOADED WHOLE, UP FRONT - CFMTBL SIZES ACCT-
019420* TABLE TO 2000 ENTRIES AND TRAN-TABLE TO 20000, WHICH THIS SHOP
019430* HAS SIZED AGAINST THE LARGEST BOOK OF ACCOUNTS ON FILE TODAY.
019440* A RUN AGAINST A LARGER BOOK WOULD NEED THE OCCURS CLAUSES
019450* RESIZED AND THE PROGRAM RECOMPILED.
019500 110-LOAD-ACCOUNTS.
019600
019700     MOVE ZERO TO ACCT-TABLE-COUNT.
019800     MOVE 1    TO WS-ACCT-RELATIVE-KEY.
019900
020000     READ ACCT-MASTER-FILE
020100         AT END SET ACCT-LOAD-EOF TO TRUE.
020200
020300     PERFORM 120-BUILD-ACCOUNT-ENTRY THRU 120-EXIT
020400         UNTIL ACCT-LOAD-EOF.
020500
020600 110-EXIT.
020700     EXIT.
020800
020810* ONE ACCT-TABLE ENTRY PER ACCT-MASTER-FILE RECORD, IN RELATIVE-
020820* RECORD-NUMBER ORDER - THIS IS WHY AT-RELATIVE-KEY IS JUST
020830* ACCT-TABLE-COUNT AT LOAD TIME, AND WHY THE TABLE ENDS UP IN
020840* ASCENDING ACCT-ID ORDER (THE MASTER FILE IS MAINTAINED THAT
020850* WAY BY EVERY RUN'S REWRITE).
020900 120-BUILD-ACCOUNT-ENTRY.
021000
021100     ADD 1 TO ACCT-TABLE-COUNT.
021200     MOVE ACCT-TABLE-COUNT         TO WS-ACCT-SUB.
021300
021310* EVERY COUNTER/TOTAL STARTS AT ZERO AND AT-NOT-TOUCHED IS SET
021320* REGARDLESS OF WHAT ACCT-MASTER-FILE SAYS - THESE THREE FIGURES
021330* AND THE TOUCHED FLAG ARE THIS-RUN-ONLY STATE, NEVER CARRIED
021340* FORWARD FROM A PRIOR RUN (BUSINESS RULE 6).
021400     MOVE ACCT-ID                  TO AT-ACCOUNT-ID (WS-ACCT-SUB).
021500     MOVE ACCT-USER-ID             TO AT-USER-ID (WS-ACCT-SUB).
021600     MOVE ACCT-NEXT-TRAN-ID        TO
021700                                       AT-NEXT-TRAN-ID
021800                                       (WS-ACCT-SUB).
021810* ACCT-TABLE-COUNT DOUBLES AS THE RELATIVE-RECORD NUMBER HERE
021820* BECAUSE LOAD NEVER SKIPS A SLOT - SEE THE CR-4480 NOTE ON
021830* 400-DO-CREATE BELOW FOR WHY THIS IS KEPT AS ITS OWN STORED
021840* COLUMN RATHER THAN RECOMPUTED LATER.
021900     MOVE ACCT-TABLE-COUNT         TO
022000                                       AT-RELATIVE-KEY
022100                                       (WS-ACCT-SUB).
022200     MOVE ZERO                     TO
022300                                       AT-TRANS-POSTED
022400                                       (WS-ACCT-SUB)
022500                                       AT-TOTAL-INCOME
022600                                       (WS-ACCT-SUB)
022700                                       AT-TOTAL-EXPENSE
022800                                       (WS-ACCT-SUB).
022900     SET AT-NOT-TOUCHED (WS-ACCT-SUB) TO TRUE.
023000
023100     ADD 1 TO WS-ACCT-RELATIVE-KEY.
023200
023300     READ ACCT-MASTER-FILE
023400         AT END SET ACCT-LOAD-EOF TO TRUE.
023500
023600 120-EXIT.
023700     EXIT.
023800
023810* TRAN-MASTER-FILE IS CLOSED AND REOPENED OUTPUT AT END-OF-RUN
023820* (850 BELOW), SO THIS LOAD MUST FINISH AND THE FILE MUST BE
023830* CLOSED (BACK IN 100-INITIALIZATION) BEFORE ANY REQUEST CAN BE
023840* PROCESSED.
023900 150-LOAD-TRANSACTIONS.
024000
024100     MOVE ZERO TO TRAN-TABLE-COUNT.
024200
024300     READ TRAN-MASTER-FILE
024400         AT END SET TRAN-LOAD-EOF TO TRUE.
024500
024600     PERFORM 160-BUILD-TRAN-ENTRY THRU 160-EXIT
024700         UNTIL TRAN-LOAD-EOF.
024800
024900 150-EXIT.
025000     EXIT.
025100
025110* TRAN-TABLE IS LOADED IN TRAN-MASTER-FILE'S PHYSICAL ORDER,
025120* WHICH IS TRAN-ID ASCENDING SINCE THAT IS HOW 850-REWRITE-TRAN-
025130* MASTER WRITES IT BACK OUT EVERY RUN - THE ORDER HAS NO BUSINESS
025140* MEANING, IT IS JUST WHAT ALLOWS 000-FIND-TRANSACTION IN CFM020
025150* AND CFM030 TO STOP AS SOON AS A MATCH IS FOUND RATHER THAN
025160* SCANNING THE WHOLE TABLE EVERY TIME.
025200 160-BUILD-TRAN-ENTRY.
025300
025400     ADD 1 TO TRAN-TABLE-COUNT.
025500     MOVE TRAN-TABLE-COUNT          TO WS-TRAN-SUB.
025600
025610* EVERY FIELD ON TRAN-MASTER-RECORD HAS A MATCHING TT- COLUMN ON
025620* TRAN-TABLE - THIS IS A STRAIGHT FIELD-FOR-FIELD COPY, NO
025630* EDITING OR CONVERSION, SINCE THE RECORD WAS ALREADY VALID WHEN
025640* IT WAS WRITTEN BY A PRIOR RUN'S 860-WRITE-TRAN-ENTRY.
025700     MOVE TRAN-ID                   TO TT-TRAN-ID (WS-TRAN-SUB).
025800     MOVE TRAN-ACCOUNT-ID           TO
025900                                        TT-ACCOUNT-ID
026000                                        (WS-TRAN-SUB).
026100     MOVE TRAN-CATEGORY-ID          TO
026200                                        TT-CATEGORY-ID
026300                                        (WS-TRAN-SUB).
026400     MOVE TRAN-AMOUNT               TO TT-AMOUNT (WS-TRAN-SUB).
026500     MOVE TRAN-TYPE                 TO
026600                                        TT-TRAN-TYPE
026700                                        (WS-TRAN-SUB).
026800     MOVE TRAN-DATE                 TO
026900                                        TT-TRAN-DATE
027000                                        (WS-TRAN-SUB).
027100     MOVE TRAN-COMMENT              TO TT-COMMENT (WS-TRAN-SUB).
027110* EVERY ENTRY LOADS AS ACTIVE - A RECORD ON TRAN-MASTER-FILE IS,
027120* BY DEFINITION, ONE THAT SURVIVED A PRIOR RUN'S 860-WRITE-TRAN-
027130* ENTRY GATE, SO THERE IS NO SUCH THING AS LOADING A DELETED
027140* ENTRY FROM DISK.
027200     SET TT-ACTIVE (WS-TRAN-SUB)    TO TRUE.
027300
027400     READ TRAN-MASTER-FILE
027500         AT END SET TRAN-LOAD-EOF TO TRUE.
027600
027700 160-EXIT.
027800     EXIT.
027900
027910* 190-READ-REQUEST IS PERFORMED BOTH HERE (TO PRIME THE FIRST
027920* RECORD AT 100-INITIALIZATION) AND AGAIN AT THE BOTTOM OF
027930* 200-PROCESS-REQUESTS - THE SAME PRIMING-READ SHAPE SLICKP0
027940* USED FOR ITS SCREEN INPUT LOOP.
028000 190-READ-REQUEST.
028100
028200     READ REQUEST-FILE
028300         AT END SET END-OF-REQUESTS TO TRUE.
028400
028500 190-EXIT.
028600     EXIT.
028700
028710* 200-PROCESS-REQUESTS DISPATCHES ONE REQUEST-FILE RECORD -
028720* VALIDATE (CREATE ONLY), LOOK UP THE ACCOUNT, THEN CALL WHICHEVER
028730* OF CFM010/CFM020/CFM030 THE OP-CODE NAMES.  A REJECT AT EITHER
028740* GATE SHORT-CIRCUITS STRAIGHT TO 700-WRITE-REJECT VIA GO TO -
028750* NEITHER GATE FALLS THROUGH TO THE WORKER CALL BELOW IT.
028800 200-PROCESS-REQUESTS.
028900
029000     ADD 1 TO WS-REQ-COUNT.
029100     SET CFM-STATUS-OK TO TRUE.
029200     MOVE SPACE                    TO CFM-REASON.
029300     MOVE REQ-OP-CODE              TO CFM-OP-CODE.
029400     MOVE REQ-COMMENT              TO CFM-COMMENT.
029500
029510* STATUS STARTS OK AND REASON STARTS BLANK ON EVERY SINGLE
029520* REQUEST - NEITHER IS EVER CARRIED OVER FROM THE PRIOR REQUEST,
029530* WHICH IS WHAT CR-6059 (SEE THE BANNER ON 220 BELOW) WAS ABOUT
029540* FIXING FOR THE ACCOUNT-ID ECHO SPECIFICALLY.
029600     IF REQ-OP-CREATE
029700         PERFORM 220-VALIDATE-CREATE-FIELDS THRU 220-EXIT
029800         IF CFM-STATUS-REJECT
029900             ADD 1 TO WS-REJECT-COUNT
030000             PERFORM 700-WRITE-REJECT THRU 700-EXIT
030100             GO TO 200-READ-NEXT.
030200
030210* A GET OR DELETE REQUEST SKIPS 220 ENTIRELY - NEITHER OPERATION
030220* HAS A "REQUIRED FIELDS" EDIT OF ITS OWN, SINCE ALL EITHER ONE
030230* SUPPLIES IS THE KEYS CFM020/CFM030 SEARCH TRAN-TABLE WITH.
030300     PERFORM 300-LOOKUP-ACCOUNT THRU 300-EXIT.
030400
030500     IF CFM-STATUS-REJECT
030600         ADD 1 TO WS-REJECT-COUNT
030700         PERFORM 700-WRITE-REJECT THRU 700-EXIT
030800         GO TO 200-READ-NEXT.
030900
030910* THE NESTED IF/ELSE BELOW IS THIS DRIVER'S WHOLE DISPATCH TABLE -
030920* REQ-OP-CREATE/-GET/-DELETE ARE 88-LEVELS ON REQ-OP-CODE (SEE
030930* CFMREQ), MUTUALLY EXCLUSIVE BY DEFINITION, SO EXACTLY ONE LEG
030940* RUNS PER REQUEST.
031000     IF REQ-OP-CREATE
031100         PERFORM 400-DO-CREATE THRU 400-EXIT
031200     ELSE
031300     IF REQ-OP-GET
031400         PERFORM 500-DO-GET THRU 500-EXIT
031500     ELSE
031600     IF REQ-OP-DELETE
031700         PERFORM 600-DO-DELETE THRU 600-EXIT.
031800
031810* CONTROL FALLS THROUGH TO HERE FROM THE BOTTOM OF THE DISPATCH
031820* ABOVE AS WELL AS VIA THE TWO GO TO 200-READ-NEXT SHORT-CIRCUITS
031830* ABOVE - EVERY PATH THROUGH THIS PARAGRAPH ENDS UP HERE.
031900 200-READ-NEXT.
032000
032100     PERFORM 190-READ-REQUEST THRU 190-EXIT.
032200
032300 200-EXIT.
032400     EXIT.
032500
032600* BUSINESS RULE 1 - REQUIRED-FIELDS EDIT ON CREATE, ONE REASON
032700* PER MISSING FIELD, RUN BEFORE THE ACCOUNT IS EVER LOOKED UP -
032800* THE SAME GATING POSITION 000-START-PROCESSING ONCE HELD IN
032900* SLICKP0 AHEAD OF HANDING OFF TO A WORKER TRANSACTION.
032910*
032920* CR-6059 (RTS, 00/09/05) - THE FIELD-ECHO MOVES USED TO SIT
032930* AFTER ALL FIVE REQUIRED-FIELD TESTS, SO A REJECT ON ANY FIELD
032940* OTHER THAN THE LAST ONE LEFT CFM-ACCOUNT-ID (AND THE OTHER
032950* CFM-* ECHO FIELDS) HOLDING WHATEVER THE *PREVIOUS* REQUEST
032960* LEFT THERE.  700-WRITE-REJECT THEN PRINTED THE WRONG ACCOUNT
032970* ID IN COLS 1-9 OF THE REJECT LINE.  THE ECHO IS NOW DONE
032980* FIRST, FIELD BY FIELD, WITH A SPACES GUARD ON EACH ONE SO WE
032990* NEVER HAND A NUMERIC MOVE A BLANK SOURCE - A MISSING FIELD
033000* ECHOES AS ZERO (OR SPACE FOR TRAN-TYPE) INSTEAD.  ONLY AFTER
033001* EVERY CFM-* FIELD IS CURRENT DO WE RUN THE ACTUAL REQUIRED-
033002* FIELD TESTS BELOW.
033003 220-VALIDATE-CREATE-FIELDS.
033070
033080* REQ-ACCOUNT-ID ARRIVES PIC X SO IT CAN BE TESTED FOR SPACE
033090* BEFORE THE NUMERIC MOVE - A SPACE REQUEST FIELD ECHOES AS A
033100* ZERO CFM-ACCOUNT-ID, WHICH THE REQUIRED-FIELD TEST FURTHER
033110* DOWN WILL CATCH AND REJECT.
033120     IF REQ-ACCOUNT-ID = SPACE
033130         MOVE ZERO                   TO CFM-ACCOUNT-ID
033140     ELSE
033150         MOVE REQ-ACCOUNT-ID         TO WS-REQ-ACCOUNT-ID-ALT
033160         MOVE WS-REQ-ACCOUNT-ID-EDIT TO CFM-ACCOUNT-ID.
033170
033175* SAME SPACE-GUARD PATTERN AS REQ-ACCOUNT-ID ABOVE - CFM-CATEGORY-
033176* ID ECHOES AS ZERO WHEN THE REQUEST LEFT IT BLANK.
033180     IF REQ-CATEGORY-ID = SPACE
033190         MOVE ZERO                   TO CFM-CATEGORY-ID
033200     ELSE
033210         MOVE REQ-CATEGORY-ID        TO WS-CATEGORY-ID-EDIT
033220         MOVE WS-CATEGORY-ID-EDIT    TO CFM-CATEGORY-ID.
033230
033240* WS-AMOUNT-WORK/-ALT CARRY THE REQUEST RECORD'S SIGN-LEADING-
033250* SEPARATE LAYOUT - THE MOVE TO CFM-AMOUNT BELOW IS WHAT CONVERTS
033260* IT TO THE EMBEDDED-SIGN DISPLAY LAYOUT CFM-COMM-AREA CARRIES
033270* INTERNALLY (SEE THE WORKING-STORAGE COMMENT ON WS-AMOUNT-WORK).
033280     IF REQ-AMOUNT = SPACE
033290         MOVE ZERO                   TO CFM-AMOUNT
033300     ELSE
033310         MOVE REQ-AMOUNT             TO WS-AMOUNT-WORK-ALT
033320         MOVE WS-AMOUNT-WORK         TO CFM-AMOUNT.
033330
033335* CFM-TRAN-TYPE IS ALREADY PIC X, THE SAME AS REQ-TRAN-TYPE, SO
033336* THIS IS A PLAIN ECHO WITH NO NUMERIC WORK AREA NEEDED EITHER
033337* WAY - A SPACE STAYS A SPACE FOR THE REQUIRED-FIELD TEST BELOW
033338* TO CATCH.
033340     IF REQ-TRAN-TYPE = SPACE
033350         MOVE SPACE                  TO CFM-TRAN-TYPE
033360     ELSE
033370         MOVE REQ-TRAN-TYPE          TO CFM-TRAN-TYPE.
033380
033390* UNLIKE THE OTHER FOUR FIELDS, WS-TRAN-DATE-EDIT IS NOT GIVEN AN
033400* ALTERNATE X(08) VIEW - REQ-TRAN-DATE IS ALREADY PIC X, SO THE
033410* SPACE TEST BELOW WORKS DIRECTLY AGAINST IT WITHOUT A REDEFINES.
033420     IF REQ-TRAN-DATE = SPACE
033430         MOVE ZERO                   TO CFM-TRAN-DATE
033440     ELSE
033450         MOVE REQ-TRAN-DATE          TO WS-TRAN-DATE-EDIT
033460         MOVE WS-TRAN-DATE-EDIT      TO CFM-TRAN-DATE.
033470
033480* WITH EVERY CFM-* FIELD NOW CURRENT, THE FIVE REQUIRED-FIELD
033490* TESTS CAN REJECT AT ANY POINT WITHOUT LEAVING A STALE ECHO
033500* BEHIND FOR 700-WRITE-REJECT TO PRINT.
033510* THE TESTS RUN IN A FIXED ORDER - ACCOUNT-ID, CATEGORY-ID,
033520* AMOUNT, TRAN-TYPE, DATE - SO A REQUEST MISSING MORE THAN ONE
033530* FIELD ALWAYS REPORTS THE EARLIEST ONE IN THAT ORDER.  A
033540* RESUBMITTED REQUEST MAY STILL COME BACK REJECTED FOR A
033550* DIFFERENT REASON IF AN EARLIER FIELD WAS FIXED BUT A LATER ONE
033560* WAS NOT.
033570     IF REQ-ACCOUNT-ID = SPACE
033580         SET CFM-STATUS-REJECT TO TRUE
033590         MOVE 'Account id is required' TO CFM-REASON
033600         GO TO 220-EXIT.
033610
033615* CATEGORY-ID IS REQUIRED ON EVERY CREATE EVEN THOUGH IT PLAYS NO
033616* PART IN BUSINESS RULE 1'S WORDING ABOVE - IT IS TESTED SECOND,
033617* RIGHT AFTER ACCOUNT-ID, BECAUSE TOGETHER THE TWO FORM THE
033618* SEARCH KEY A FUTURE DELETE WILL NEED (BUSINESS RULE 5).
033620     IF REQ-CATEGORY-ID = SPACE
033630         SET CFM-STATUS-REJECT TO TRUE
033640         MOVE 'Category id is required' TO CFM-REASON
033650         GO TO 220-EXIT.
033660
033670* AN ALL-SPACE REQ-AMOUNT IS REJECTED HERE BEFORE IT EVER REACHES
033680* CFM010 - A ZERO-VALUE AMOUNT THAT WAS ACTUALLY KEYED AS "0" IS
033690* NOT THE SAME THING AND IS ALLOWED THROUGH, SINCE THE EDIT ABOVE
033700* ONLY TESTS FOR SPACES, NOT FOR ZERO.
033710     IF REQ-AMOUNT = SPACE
033720         SET CFM-STATUS-REJECT TO TRUE
033730         MOVE 'Amount is required' TO CFM-REASON
033740         GO TO 220-EXIT.
033750
033760     IF REQ-TRAN-TYPE = SPACE
033770         SET CFM-STATUS-REJECT TO TRUE
033780         MOVE 'Transaction type is required' TO CFM-REASON
033790         GO TO 220-EXIT.
033800
033810     IF REQ-TRAN-DATE = SPACE
033820         SET CFM-STATUS-REJECT TO TRUE
033830         MOVE 'Date is required' TO CFM-REASON
033840         GO TO 220-EXIT.
033850
033860 220-EXIT.
033870     EXIT.
036900
037000* BUSINESS RULE 2 - EVERY OPERATION REQUIRES THE ACCOUNT-ID TO
037100* RESOLVE TO AN EXISTING ACCOUNT.  CFM050 IS THE SAME SHARED
037200* LOOKUP WORKER BEHIND CREATE, GET AND DELETE.
037300 300-LOOKUP-ACCOUNT.
037400
037410* A CREATE REQUEST ALREADY HAS CFM-ACCOUNT-ID SET BY 220-
037420* VALIDATE-CREATE-FIELDS' FIELD-ECHO - RE-DOING THE MOVE HERE
037430* WOULD BE HARMLESS BUT REDUNDANT, SO GET AND DELETE ARE THE ONLY
037440* OPERATIONS THAT NEED IT ECHOED NOW.
037500     IF NOT REQ-OP-CREATE
037600         MOVE REQ-ACCOUNT-ID         TO WS-REQ-ACCOUNT-ID-ALT
037700         MOVE WS-REQ-ACCOUNT-ID-EDIT TO CFM-ACCOUNT-ID.
037800
037810     ADD 1 TO WS-WORKER-CALL-COUNT.
037900     CALL 'CFM050' USING CFM-COMM-AREA, ACCT-TABLE,
038000                          ACCT-TABLE-COUNT.
038100
038110* CFM050 NEVER FILLS IN CFM-REASON ITSELF (SEE ITS OWN BANNER) -
038120* THIS IS THE ONE PLACE IN THE DRIVER THAT BUILDS THE "ACCOUNT
038130* WITH ID=NNNNNNNNN NOT FOUND" TEXT, SUBSTITUTING THE REQUESTED
038140* ACCOUNT-ID INTO WS-REJECT-MESSAGE BEFORE COPYING IT TO
038150* CFM-REASON FOR 700-WRITE-REJECT TO PRINT.
038200     IF CFM-STATUS-REJECT
038300         MOVE CFM-ACCOUNT-ID         TO WRM-ACCOUNT-ID
038400         MOVE WS-REJECT-MESSAGE      TO CFM-REASON.
038500
038600 300-EXIT.
038700     EXIT.
038800
038810* BY THE TIME 400-DO-CREATE RUNS, 220 HAS CLEARED THE REQUIRED-
038820* FIELDS EDIT AND 300 HAS CONFIRMED THE ACCOUNT EXISTS - CFM010'S
038830* OWN BANNER DOCUMENTS THAT IT TRUSTS BOTH OF THOSE GATES AND
038840* DOES NO EDITING OF ITS OWN.
038900 400-DO-CREATE.
039000
039100     ADD 1 TO WS-CREATE-COUNT.
039110     ADD 1 TO WS-WORKER-CALL-COUNT.
039200
039300     CALL 'CFM010' USING CFM-COMM-AREA, ACCT-TABLE,
039400                          TRAN-TABLE, TRAN-TABLE-COUNT.
039500
039510* CFM010 UPDATES AT-NEXT-TRAN-ID, AT-TRANS-POSTED, AT-TOTAL-
039520* INCOME/-EXPENSE AND AT-TOUCHED IN PLACE ON ACCT-TABLE, BUT
039530* DOES NOT TOUCH ACCT-MASTER-FILE ITSELF - THAT REWRITE IS THIS
039540* DRIVER'S JOB, DONE HERE SO EVERY ACCOUNT FIELD THAT CAN CHANGE
039550* ON A CREATE IS PERSISTED BEFORE THE NEXT REQUEST IS READ.
039600     MOVE CFM-ACCOUNT-SUB                  TO WS-ACCT-SUB.
039700     MOVE AT-RELATIVE-KEY (WS-ACCT-SUB)    TO
039800                                               WS-ACCT-RELATIVE-KEY.
039810* CFM-ACCOUNT-SUB CAME BACK FROM CFM050'S LOOKUP IN 300-LOOKUP-
039820* ACCOUNT ABOVE - IT IS STILL THE CORRECT ACCT-TABLE SUBSCRIPT
039830* SINCE NOTHING BETWEEN THERE AND HERE CAN HAVE CHANGED IT.
039900     MOVE AT-ACCOUNT-ID (WS-ACCT-SUB)      TO ACCT-ID.
040000     MOVE AT-USER-ID (WS-ACCT-SUB)         TO ACCT-USER-ID.
040100     MOVE AT-NEXT-TRAN-ID (WS-ACCT-SUB)    TO ACCT-NEXT-TRAN-ID.
040200
040210* CR-4480 (RTS, 96/06/03) - THE RELATIVE KEY MOVED ABOVE USED TO
040220* BE COMPUTED AS WS-ACCT-SUB DIRECTLY, WHICH WAS OFF BY ONE
040230* AGAINST RECORD 1 BECAUSE THE TABLE SUBSCRIPT AND THE RELATIVE
040240* RECORD NUMBER ONLY AGREE IF LOADING NEVER SKIPS A SLOT -
040250* AT-RELATIVE-KEY, SET ONCE AT LOAD TIME IN 120-BUILD-ACCOUNT-
040260* ENTRY, IS NOW THE ONLY SOURCE OF TRUTH FOR THIS REWRITE.
040300     REWRITE ACCT-MASTER-RECORD
040400         INVALID KEY
040500             MOVE 'Account rewrite failed' TO CFM-REASON.
040600
040610* AN INVALID KEY HERE DOES NOT FLIP CFM-STATUS TO REJECT - BY
040620* THIS POINT CFM010 HAS ALREADY POSTED THE TRANSACTION TO TRAN-
040630* TABLE, SO THE REQUEST ITSELF SUCCEEDED EVEN IF THIS REWRITE
040640* SOMEHOW FAILS.  750-WRITE-ACCEPT STILL RUNS EITHER WAY; THE
040650* REASON TEXT WOULD ONLY SHOW UP IF A FUTURE CHANGE ADDED A
040660* STATUS LINE THAT PRINTS CFM-REASON ON AN ACCEPT.
040700     PERFORM 750-WRITE-ACCEPT THRU 750-EXIT.
040800
040900 400-EXIT.
041000     EXIT.
041100
041110* A GET NEVER CHANGES ACCT-TABLE OR TRAN-TABLE - IT ONLY RETURNS
041120* THE MATCHING TRANSACTION'S FIELDS TO CFM-COMM-AREA FOR
041130* 750-WRITE-ACCEPT TO PRINT, SO THERE IS NO ACCT-MASTER-FILE
041140* REWRITE HERE THE WAY THERE IS IN 400-DO-CREATE.
041200 500-DO-GET.
041300
041400     ADD 1 TO WS-GET-COUNT.
041410     ADD 1 TO WS-WORKER-CALL-COUNT.
041500
041510* UNLIKE CREATE, A GET HAS NO 220-STYLE REQUIRED-FIELDS EDIT OF
041520* ITS OWN - REQ-TRAN-ID EITHER NAMES AN ACTIVE TRANSACTION OR IT
041530* DOES NOT, AND CFM020 IS THE ONE THAT DECIDES WHICH.
041600     MOVE REQ-TRAN-ID     TO WS-TRAN-ID-EDIT.
041700     MOVE WS-TRAN-ID-EDIT TO CFM-TRAN-ID.
041800
041900     CALL 'CFM020' USING CFM-COMM-AREA, TRAN-TABLE,
042000                          TRAN-TABLE-COUNT.
042100
042110* CFM020 SETS CFM-STATUS-REJECT AND A "NOT FOUND" CFM-REASON
042120* ITSELF WHEN NO ACTIVE TRANSACTION MATCHES - THIS DRIVER JUST
042130* ACTS ON WHICHEVER STATUS COMES BACK, UNLIKE 300-LOOKUP-ACCOUNT
042140* WHICH HAS TO BUILD ITS OWN REJECT TEXT FOR CFM050.
042200     IF CFM-STATUS-REJECT
042300         ADD 1 TO WS-REJECT-COUNT
042400         PERFORM 700-WRITE-REJECT THRU 700-EXIT
042500     ELSE
042600         PERFORM 750-WRITE-ACCEPT THRU 750-EXIT.
042700
042800 500-EXIT.
042900     EXIT.
043000
043010* BUSINESS RULE 5 (SEE CFM030'S OWN BANNER) REQUIRES BOTH
043020* TRAN-ID AND CATEGORY-ID ON A DELETE, UNLIKE A GET WHICH NEEDS
043030* ONLY TRAN-ID - BOTH ARE ECHOED TO CFM-COMM-AREA HERE BEFORE THE
043040* CALL SO CFM030'S SEARCH HAS BOTH KEYS TO MATCH AGAINST.
043100 600-DO-DELETE.
043200
043300     ADD 1 TO WS-DELETE-COUNT.
043310     ADD 1 TO WS-WORKER-CALL-COUNT.
043400
043410* BOTH ECHOES USE THE SAME EDIT WORK AREAS 500-DO-GET AND 220-
043420* VALIDATE-CREATE-FIELDS ALREADY USE - THIS DRIVER KEEPS ONE
043430* NUMERIC WORK AREA PER FIELD RATHER THAN ONE PER CALLING
043440* PARAGRAPH.
043500     MOVE REQ-TRAN-ID         TO WS-TRAN-ID-EDIT.
043600     MOVE WS-TRAN-ID-EDIT     TO CFM-TRAN-ID.
043700     MOVE REQ-CATEGORY-ID     TO WS-CATEGORY-ID-EDIT.
043800     MOVE WS-CATEGORY-ID-EDIT TO CFM-CATEGORY-ID.
043900
044000     CALL 'CFM030' USING CFM-COMM-AREA, TRAN-TABLE,
044100                          TRAN-TABLE-COUNT.
044200
044210* A SUCCESSFUL DELETE STILL GOES THROUGH 750-WRITE-ACCEPT, NOT A
044220* SEPARATE ACCEPT PARAGRAPH OF ITS OWN - SEE THE CR-6058 NOTE ON
044230* 750-WRITE-ACCEPT BELOW FOR WHY A DELETE'S ACCEPT LINE SHOWS
044240* SPACES IN THE AMOUNT COLUMN RATHER THAN A ZERO AMOUNT.
044300     IF CFM-STATUS-REJECT
044400         ADD 1 TO WS-REJECT-COUNT
044500         PERFORM 700-WRITE-REJECT THRU 700-EXIT
044600     ELSE
044700         PERFORM 750-WRITE-ACCEPT THRU 750-EXIT.
044800
044900 600-EXIT.
045000     EXIT.
045100
045110* A REJECT LINE NEVER CARRIES A TRAN-ID OR AMOUNT, EVEN IF THE
045120* REQUEST RECORD HAD ONE - A REJECTED REQUEST, BY DEFINITION, WAS
045130* NEVER POSTED TO TRAN-TABLE, SO THERE IS NO TRANSACTION FOR
045140* THOSE COLUMNS TO DESCRIBE.  CFM-ACCOUNT-ID AND CFM-REASON ARE
045150* THE ONLY FIELDS THAT MATTER ON THIS LINE.
045200 700-WRITE-REJECT.
045300
045400     MOVE CFM-ACCOUNT-ID            TO RPT-D-ACCOUNT-ID.
045500     MOVE CFM-OP-CODE               TO RPT-D-OP-CODE.
045510* RPT-D-OP-CODE PRINTS THE RAW C/G/D OP-CODE, NOT AN EXPANDED
045520* WORD - THIS SHOP'S REPORT LAYOUTS FAVOR A SHORT COLUMN THE
045530* OPERATOR MEMORIZES OVER A SELF-EXPLANATORY ONE.
045600     MOVE SPACE                     TO RPT-D-TRAN-ID.
045700     MOVE SPACE                     TO RPT-D-AMOUNT.
045800     MOVE 'REJECT'                  TO RPT-D-STATUS.
045900     MOVE CFM-REASON                TO RPT-D-REASON.
046000
046010* RPT-DETAIL-LINE IS CFMRPT'S GROUP NAME FOR THESE RPT-D- FIELDS -
046020* MOVING THE WHOLE GROUP TO RPT-PRINT-TEXT IN ONE STATEMENT IS
046030* WHAT TURNS THE EDITED WORKING FIELDS INTO THE FIXED 100-BYTE
046040* TEXT OUTPUT-REPORT ACTUALLY CARRIES.
046100     MOVE RPT-DETAIL-LINE           TO RPT-PRINT-TEXT.
046200     WRITE RPT-PRINT-LINE.
046300
046400 700-EXIT.
046500     EXIT.
046600
046700 750-WRITE-ACCEPT.
046800
046900     MOVE CFM-ACCOUNT-ID            TO RPT-D-ACCOUNT-ID.
047000     MOVE CFM-OP-CODE               TO RPT-D-OP-CODE.
047100     MOVE CFM-TRAN-ID               TO RPT-D-TRAN-ID.
047200
047210* CR-6058 - RPT-D-AMOUNT IS A PICTURED NUMERIC-EDITED FIELD (SEE
047220* CFMRPT), SO CFM-AMOUNT MOVES STRAIGHT IN - NO WORK-AREA DETOUR
047230* AND NO BYTE ALIASING NEEDED, AND THE PRINTED LINE NOW CARRIES
047240* AN ACTUAL SIGN AND DECIMAL POINT.  DELETE HAS NO AMOUNT OF ITS
047250* OWN (IT ACTS ON AN EXISTING TRANSACTION), SO ITS ACCEPT LINE
047260* STILL SHOWS SPACES IN THE AMOUNT COLUMN.
047300     IF REQ-OP-DELETE
047400         MOVE SPACE                 TO RPT-D-AMOUNT
047500     ELSE
047600         MOVE CFM-AMOUNT            TO RPT-D-AMOUNT.
047900     MOVE 'OK'                      TO RPT-D-STATUS.
048000     MOVE SPACE                     TO RPT-D-REASON.
048100
048200     MOVE RPT-DETAIL-LINE           TO RPT-PRINT-TEXT.
048300     WRITE RPT-PRINT-LINE.
048400
048500 750-EXIT.
048600     EXIT.
048700
048710* 800-END-OF-RUN RUNS EXACTLY ONCE, AFTER REQUEST-FILE HAS HIT
048720* END OF FILE - IT HANDS THE FINISHED ACCT-TABLE TO CFM040 FOR
048730* THE CONTROL-BREAK SUMMARY, PRINTS WHAT COMES BACK, THEN
048740* PERSISTS THE UPDATED TRAN-TABLE BACK OUT TO TRAN-MASTER-FILE
048750* BEFORE CLOSING EVERYTHING DOWN.
048800 800-END-OF-RUN.
048900
049000     MOVE ZERO TO WS-SUMMARY-LINE-COUNT.
049010     ADD 1 TO WS-WORKER-CALL-COUNT.
049100
049200     CALL 'CFM040' USING ACCT-TABLE, ACCT-TABLE-COUNT,
049300                          WS-REJECT-COUNT, WS-SUMMARY-LINES,
049400                          WS-SUMMARY-LINE-COUNT,
049500                          WS-GRAND-TOTAL-LINE.
049600
049610* CFM040 ONLY BUILDS THE LINES - THIS DRIVER IS STILL THE ONE
049620* THAT WRITES THEM, SINCE CFM040 OWNS NO FILES OF ITS OWN (SEE
049630* ITS BANNER).  THE SUMMARY LINES PRINT BEFORE THE GRAND-TOTAL
049640* LINE, MATCHING THE ORDER A CONTROL-BREAK REPORT IS EXPECTED TO
049650* READ IN - DETAIL BY DETAIL, THEN THE FINAL ROLL-UP.
049700     PERFORM 820-WRITE-SUMMARY-LINE THRU 820-EXIT
049800         VARYING WS-SUM-SUB FROM 1 BY 1
049900         UNTIL WS-SUM-SUB > WS-SUMMARY-LINE-COUNT.
050000
050100     MOVE WS-GRAND-TOTAL-LINE TO RPT-PRINT-TEXT.
050200     WRITE RPT-PRINT-LINE.
050300
050400     PERFORM 850-REWRITE-TRAN-MASTER THRU 850-EXIT.
050500
050510* TRAN-MASTER-FILE IS ALREADY CLOSED BY THE TIME 850-EXIT RETURNS
050520* (850-REWRITE-TRAN-MASTER OPENS, WRITES AND CLOSES IT IN ONE
050530* PARAGRAPH), SO ONLY THE THREE STILL-OPEN FILES NEED CLOSING
050540* HERE.
050600     CLOSE ACCT-MASTER-FILE.
050700     CLOSE REQUEST-FILE.
050800     CLOSE OUTPUT-REPORT.
050900
051000 800-EXIT.
051100     EXIT.
051200
051210* ONE WS-SUMMARY-LINE TABLE ENTRY PER WRITE, IN THE SAME ORDER
051220* CFM040 BUILT THEM (ACCT-ID ASCENDING) - NO SORT IS NEEDED HERE
051230* BECAUSE CFM040'S OWN VARYING-PERFORM ALREADY WALKED ACCT-TABLE
051240* IN THAT ORDER.
051300 820-WRITE-SUMMARY-LINE.
051400
051500     MOVE WS-SUMMARY-LINE (WS-SUM-SUB) TO RPT-PRINT-TEXT.
051600     WRITE RPT-PRINT-LINE.
051700
051800 820-EXIT.
051900     EXIT.
052000
052010* TRAN-MASTER-FILE IS SEQUENTIAL, SO THE ONLY WAY TO REFLECT THIS
052020* RUN'S CREATES AND DELETES IS TO CLOSE IT AND REOPEN IT OUTPUT,
052030* WRITING THE WHOLE OF TRAN-TABLE BACK FROM SCRATCH - THERE IS NO
052040* REWRITE-IN-PLACE OPTION FOR A SEQUENTIAL FILE THE WAY THERE IS
052050* FOR THE RELATIVE ACCT-MASTER-FILE IN 400-DO-CREATE.
052100 850-REWRITE-TRAN-MASTER.
052200
052300     OPEN OUTPUT TRAN-MASTER-FILE.
052400
052500     PERFORM 860-WRITE-TRAN-ENTRY THRU 860-EXIT
052600         VARYING WS-TRAN-SUB FROM 1 BY 1
052700         UNTIL WS-TRAN-SUB > TRAN-TABLE-COUNT.
052800
052900     CLOSE TRAN-MASTER-FILE.
053000
053100 850-EXIT.
053200     EXIT.
053300
053310* SEE THE CR-5108 NOTE IN CFM030'S 000-DELETE-TRANSACTION BANNER
053320* FOR THE FULL STORY - TT-ACTIVE IS THE GATE THAT KEEPS A DELETED
053330* ENTRY OFF THE REWRITTEN FILE.  AN ENTRY THAT WAS NEVER TOUCHED
053340* THIS RUN IS STILL TT-ACTIVE (IT WAS SET TRUE AT LOAD TIME IN
053350* 160-BUILD-TRAN-ENTRY) AND WRITES OUT UNCHANGED.
053400 860-WRITE-TRAN-ENTRY.
053500
053600     IF TT-ACTIVE (WS-TRAN-SUB)
053610* STRAIGHT FIELD-FOR-FIELD COPY BACK OUT OF TRAN-TABLE, THE
053620* MIRROR IMAGE OF 160-BUILD-TRAN-ENTRY'S LOAD - NO EDITING IS
053630* NEEDED SINCE EVERY TT- FIELD WAS EITHER LOADED FROM A VALID
053640* TRAN-MASTER-RECORD OR POSTED THROUGH CFM010'S OWN EDITS.
053700         MOVE TT-TRAN-ID (WS-TRAN-SUB)      TO TRAN-ID
053800         MOVE TT-ACCOUNT-ID (WS-TRAN-SUB)   TO TRAN-ACCOUNT-ID
053900         MOVE TT-CATEGORY-ID (WS-TRAN-SUB)  TO TRAN-CATEGORY-ID
054000         MOVE TT-AMOUNT (WS-TRAN-SUB)       TO TRAN-AMOUNT
054100         MOVE TT-TRAN-TYPE (WS-TRAN-SUB)    TO TRAN-TYPE
054200         MOVE TT-TRAN-DATE (WS-TRAN-SUB)    TO TRAN-DATE
054300         MOVE TT-COMMENT (WS-TRAN-SUB)      TO TRAN-COMMENT
054400         WRITE TRAN-MASTER-RECORD.
054500
054600 860-EXIT.
054700     EXIT.
054800
054810******************************************************************
054820*END OF CFM000 - THE STOP RUN IS BACK IN 000-MAIN-PROCESS ABOVE, *
054830*NOT HERE - 860-WRITE-TRAN-ENTRY IS THE LAST PARAGRAPH THIS      *
054840*DRIVER PERFORMS, BUT CONTROL RETURNS THROUGH 850-EXIT, 800-EXIT *
054850*AND BACK UP TO 000-MAIN-PROCESS TO ACTUALLY STOP THE RUN.       *
054860******************************************************************
