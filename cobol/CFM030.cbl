000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CFM030.
000400 AUTHOR.        D W KOVACH.
000500 INSTALLATION.  MIDSTATE DATA SERVICES - CONSUMER SYSTEMS.
000600 DATE-WRITTEN.  11/21/89.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900******************************************************************
001000*DESCRIPTION:  DELETE TRANSACTION WORKER                          *
001100*              SEARCHES TRAN-TABLE FOR AN ACTIVE ENTRY MATCHING   *
001200*              THE ACCOUNT, TRAN-ID AND CATEGORY-ID ON THE        *
001300*              REQUEST AND FLIPS ITS DELETED SWITCH.  DOES NOT    *
001400*              TOUCH THE ACCOUNT'S POSTED-COUNT OR RUNNING        *
001500*              INCOME/EXPENSE TOTALS - THOSE REFLECT EVERYTHING   *
001600*              EVER POSTED DURING THE RUN, NOT THE CURRENT        *
001700*              BALANCE.                                           *
001800******************************************************************
001900*CHANGE LOG                                                      *
002000*DATE      WHO  REQUEST    DESCRIPTION                           *
002100*--------  ---  ---------  ----------------------------------   *
002200*04/25/96  DWK  CR-4401    ORIGINAL - REPLACES THE SLICKP3        *CR-4401
002300*                          UPDATE-ACCOUNT REWRITE WITH A TABLE    *CR-4401
002400*                          SEARCH AND LOGICAL-DELETE FLAG         *CR-4401
002500*06/18/96  RTS  CR-4480    SEARCH NOW ALSO MATCHES ACCOUNT-ID,     *CR-448
002600*                          SAME FIX AS CR-4480 IN CFM020           *CR-448
002700*09/11/97  DWK  CR-5108    CONFIRMED TOTALS ARE NOT REVERSED ON    *CR-510
002800*                          DELETE PER LEDGER AUDIT POLICY          *CR-510
002900*11/09/98  DWK  CR-5599    Y2K - NO DATE ARITHMETIC IN THIS        *CR-559
003000*                          PROGRAM, VERIFIED AND LOGGED            *CR-559
003100*08/30/00  DWK  CR-6042    NO FUNCTIONAL CHANGE - REVIEWED FOR     *CR-604
003200*                          AUDIT CR-6042 SIGN-OFF                  *CR-604
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-PC.
003700 OBJECT-COMPUTER.    IBM-PC.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004350* WS-SEARCH-SUB AND WS-FOUND-SW SERVE THE SAME DOUBLE DUTY HERE
004360* AS IN CFM020 - VARYING-PERFORM SUBSCRIPT AND LOOP-EXIT FLAG -
004370* SINCE DELETE NEEDS NO SEPARATE "RETURN THE FIELDS" STEP AFTER
004380* A MATCH IS FOUND.
004400 01  WS-SEARCH-SUB                      PIC 9(05) COMP VALUE ZERO.
004500 01  WS-FOUND-SW                        PIC X(01) VALUE 'N'.
004600     88  WS-FOUND                           VALUE 'Y'.
004700     88  WS-NOT-FOUND                       VALUE 'N'.
004800
004810* WS-NOT-FOUND-TRAN-ID IS A ZERO-SUPPRESSED EDIT OF CFM-TRAN-ID
004820* USED ONLY TO BUILD THE REJECT REASON TEXT - IT CARRIES NO
004830* MEANING BEYOND THAT ONE STRING STATEMENT IN 000-DELETE-
004840* TRANSACTION.
004900 01  WS-NOT-FOUND-TRAN-ID                PIC Z(08)9 VALUE ZERO.
005000 01  WS-NOT-FOUND-TRAN-ID-ALT REDEFINES
005100         WS-NOT-FOUND-TRAN-ID             PIC X(09).
005200
005300* WS-SEARCH-SUB-TRACE AND ITS ALTERNATE VIEW ARE USED ONLY WHEN
005400* DEBUG UPSI-0 IS ON, TO SNAP THE SEARCH SUBSCRIPT TO THE AUDIT
005500* LOG WITHOUT A SEPARATE EDIT FIELD.
005600 01  WS-SEARCH-SUB-TRACE                 PIC 9(05) VALUE ZERO.
005700 01  WS-SEARCH-SUB-TRACE-ALT REDEFINES
005800         WS-SEARCH-SUB-TRACE              PIC X(05).
005850* WS-DELETE-CALL-COUNT IS A STANDALONE 77-LEVEL TALLY, THE SAME
005860* HABIT USED IN CFM010/CFM020 - HOW MANY DELETES THIS WORKER
005870* HAS PROCESSED THIS RUN, USED ONLY UNDER DEBUG UPSI-0.
005880 77  WS-DELETE-CALL-COUNT                PIC 9(07) COMP VALUE ZERO.
005900
005950* WS-DELETED-CATEGORY-WORK/-ALT, LIKE CFM020'S WS-FOUND-ACCOUNT-
005955* ID-WORK, IS LEFTOVER FROM AN EARLIER DRAFT OF THIS WORKER THAT
005960* REPORTED THE CATEGORY OF THE DELETED ENTRY BACK SEPARATELY -
005965* CFM-CATEGORY-ID ALREADY CARRIES IT TODAY SINCE IT IS PART OF
005970* THE SEARCH KEY THE CALLER SUPPLIED.  LEFT DECLARED FOR A
005975* FUTURE DEBUG TRACE.
006000 01  WS-DELETED-CATEGORY-WORK            PIC 9(09) VALUE ZERO.
006100 01  WS-DELETED-CATEGORY-ALT REDEFINES
006200         WS-DELETED-CATEGORY-WORK         PIC X(09).
006300
006400 LINKAGE SECTION.
006500
006600     COPY CFMCOM.
006700
006800     COPY CFMTBL.
006900
007000 01  LK-TRAN-TABLE-COUNT                PIC 9(05) COMP.
007100
007200 PROCEDURE DIVISION USING CFM-COMM-AREA, TRAN-TABLE,
007300                           LK-TRAN-TABLE-COUNT.
007310
007320* ACCT-TABLE IS NOT PASSED TO THIS WORKER EITHER, FOR THE SAME
007330* REASON AS CFM020 - A DELETE NEVER TOUCHES THE RUNNING TOTALS.
007340* SEE THE PROGRAM BANNER ABOVE FOR WHY: TOTALS REFLECT EVERYTHING
007350* EVER POSTED, NOT THE CURRENT BALANCE, SO REVERSING THEM ON
007360* DELETE WOULD MAKE THE END-OF-RUN SUMMARY DISAGREE WITH THE
007370* AUDIT TRAIL ON TRAN-MASTER-FILE (CONFIRMED CR-5108).
007400
007500* BUSINESS RULE 5 - DELETE IS KEYED BY TRAN-ID AND CATEGORY-ID
007600* TOGETHER, WITHIN THE REQUESTED ACCOUNT - BOTH MUST MATCH THE
007700* SAME ACTIVE ENTRY OR THE REQUEST IS REJECTED.
007710*
007720* REQUIRING CATEGORY-ID TOO (NOT JUST TRAN-ID, AS CFM020 DOES
007730* FOR A GET) IS A DELIBERATE SAFETY CHECK - IT MAKES A DELETE
007740* REQUEST PROVE IT KNOWS WHAT IT IS DELETING, NOT JUST THE
007750* SURROGATE KEY, BEFORE THIS SHOP WILL REMOVE IT FROM THE BOOKS.
007800 000-DELETE-TRANSACTION.
007900
008000     SET WS-NOT-FOUND TO TRUE.
008050     ADD 1 TO WS-DELETE-CALL-COUNT.
008100
008110* SAME LINEAR-SCAN APPROACH AS CFM020 AND CFM050 - SEE THE NOTE
008120* IN CFM020'S 000-FIND-TRANSACTION FOR WHY THIS SHOP HAS NEVER
008130* BOTHERED INDEXING TRAN-TABLE.
008200     PERFORM 100-SEARCH-TABLE THRU 100-EXIT
008300         VARYING WS-SEARCH-SUB FROM 1 BY 1
008400         UNTIL WS-SEARCH-SUB > LK-TRAN-TABLE-COUNT
008500            OR WS-FOUND.
008600
008610* A DELETE NEVER PHYSICALLY REMOVES THE TABLE ENTRY OR RENUMBERS
008620* ANYTHING BEHIND IT DURING THE RUN - IT ONLY FLIPS TT-DELETED-SW
008630* TO 'Y', WHICH TAKES THE ENTRY OUT OF CONTENTION FOR A FUTURE
008640* GET OR A SECOND DELETE THIS SAME RUN (SEE THE TT-ACTIVE TEST IN
008650* 100-SEARCH-TABLE BELOW - TT-DELETED AND TT-ACTIVE ARE 88-LEVELS
008660* ON THE SAME SWITCH, VALUES 'Y' AND 'N').  THIS IS NOT AN AUDIT
008670* TRAIL, THOUGH - CFM000'S 860-WRITE-TRAN-ENTRY ONLY REWRITES
008680* ENTRIES WHERE TT-ACTIVE IS TRUE, SO A DELETED ENTRY IS SILENTLY
008690* DROPPED FROM TRAN-MASTER-FILE AT END-OF-RUN AND WILL NOT BE
008691* THERE ON THE NEXT RUN'S LOAD.  THE ONLY RECORD THAT A DELETE ON
008692* THIS TRAN-ID EVER HAPPENED IS THIS RUN'S OUTPUT-REPORT LINE.
008700     IF WS-FOUND
008800         SET TT-DELETED (WS-SEARCH-SUB) TO TRUE
008900         SET CFM-STATUS-OK TO TRUE
009000     ELSE
009100         SET CFM-STATUS-REJECT TO TRUE
009200         MOVE CFM-TRAN-ID TO WS-NOT-FOUND-TRAN-ID
009300         STRING 'Transaction ' DELIMITED BY SIZE
009400                WS-NOT-FOUND-TRAN-ID DELIMITED BY SIZE
009500                ' not found for account/category' DELIMITED BY
009600                SIZE INTO CFM-REASON.
009700
009800     GOBACK.
009900
009910* UNLIKE CFM020, DELETE HAS NO NEED FOR A SEPARATE
009920* 200-RETURN-TRANSACTION STEP - THERE IS NOTHING TO HAND BACK TO
009930* THE CALLER BEYOND THE OK/REJECT STATUS ITSELF.
010000 100-SEARCH-TABLE.
010100
010110* ALL FOUR CONDITIONS MUST MATCH TOGETHER - NOTE THIS IS ONE MORE
010120* TEST THAN CFM020'S SEARCH (CATEGORY-ID), PER BUSINESS RULE 5
010130* ABOVE.
010200     IF TT-ACCOUNT-ID (WS-SEARCH-SUB) = CFM-ACCOUNT-ID
010300        AND TT-TRAN-ID (WS-SEARCH-SUB) = CFM-TRAN-ID
010400        AND TT-CATEGORY-ID (WS-SEARCH-SUB) = CFM-CATEGORY-ID
010500        AND TT-ACTIVE (WS-SEARCH-SUB)
010600         SET WS-FOUND TO TRUE.
010700
010800 100-EXIT.
010900     EXIT.
