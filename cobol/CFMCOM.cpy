000100******************************************************************
000200*    CFMCOM   -  CFM RUN COMMUNICATION AREA                      *
000300*    PASSED CALL ... USING FROM CFM000 TO EACH CFM0nn WORKER,    *
000400*    THE SAME WAY SLICK-COMM ONCE TRAVELLED DFHCOMMAREA FROM     *
000500*    SLICKP0 TO SLICKP1 THRU SLICKP5.  CARRIES ONE REQUEST'S     *
000600*    WORK AND THE OUTCOME OF WHATEVER WORKER HANDLED IT.         *
000700******************************************************************
000800*    MAINT LOG                                                  *
000900*    96/04/18  DWK  ORIGINAL LAYOUT (REPLACES SLICK-COMM)        *
001000*    96/05/14  DWK  ADDED CFM-REASON FOR REJECT TEXT             *
001100*    98/11/09  DWK  Y2K - CFM-TRAN-DATE WIDENED TO CCYYMMDD      *
001200******************************************************************
001300 01  CFM-COMM-AREA.
001400     05  CFM-OP-CODE                   PIC X(07).
001500         88  CFM-OP-CREATE                 VALUE 'CREATE '.
001600         88  CFM-OP-GET                    VALUE 'GET    '.
001700         88  CFM-OP-DELETE                 VALUE 'DELETE '.
001800     05  CFM-ACCOUNT-ID                PIC 9(09).
001900     05  CFM-ACCOUNT-SUB               PIC 9(04) COMP.
002000     05  CFM-TRAN-ID                   PIC 9(09).
002100     05  CFM-CATEGORY-ID               PIC 9(09).
002200     05  CFM-AMOUNT                    PIC S9(09)V99.
002300     05  CFM-TRAN-TYPE                 PIC X(07).
002400     05  CFM-TRAN-DATE                 PIC 9(08).
002500     05  CFM-COMMENT                   PIC X(100).
002600     05  CFM-STATUS-SW                 PIC X(01).
002700         88  CFM-STATUS-OK                 VALUE 'O'.
002800         88  CFM-STATUS-REJECT             VALUE 'R'.
002900     05  CFM-REASON                    PIC X(50).
003000     05  FILLER                        PIC X(10).
