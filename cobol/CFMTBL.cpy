000100******************************************************************
000200*    CFMTBL   -  IN-MEMORY ACCOUNT AND TRANSACTION TABLES        *
000300*    BUILT ONCE AT THE START OF THE RUN BY CFM000 (100-LOAD-     *
000400*    ACCOUNTS, 150-LOAD-TRANSACTIONS) AND PASSED CALL ... USING  *
000500*    TO EVERY WORKER SO A CREATE/GET/DELETE NEVER HAS TO REREAD  *
000600*    THE MASTER FILES MID-RUN.  ACCT-TABLE STAYS IN ACCT-ID      *
000700*    ASCENDING ORDER BECAUSE ACCT-MASTER-FILE IS READ IN THAT    *
000800*    ORDER TO BUILD IT.                                          *
000900******************************************************************
001000*    MAINT LOG                                                  *
001100*    96/04/20  DWK  ORIGINAL LAYOUT                              *
001200*    96/05/14  DWK  ADDED AT-TRANS-POSTED/AT-TOTAL-xxx FOR THE   *
001300*                   CONTROL-BREAK REPORT                         *
001400******************************************************************
001500 01  ACCT-TABLE.
001600     05  ACCT-TABLE-ENTRY OCCURS 2000 TIMES.
001700         10  AT-ACCOUNT-ID             PIC 9(09).
001800         10  AT-USER-ID                PIC 9(09).
001900         10  AT-NEXT-TRAN-ID           PIC 9(09).
002000         10  AT-RELATIVE-KEY           PIC 9(09) COMP.
002100         10  AT-TRANS-POSTED           PIC 9(07) COMP.
002200         10  AT-TOTAL-INCOME           PIC S9(09)V99.
002300         10  AT-TOTAL-EXPENSE          PIC S9(09)V99.
002400         10  AT-TOUCHED-SW             PIC X(01).
002500             88  AT-TOUCHED                VALUE 'Y'.
002600             88  AT-NOT-TOUCHED            VALUE 'N'.
002700         10  FILLER                    PIC X(04).
002800
002900 01  ACCT-TABLE-COUNT                  PIC 9(04) COMP VALUE ZERO.
003000
003100 01  TRAN-TABLE.
003200     05  TRAN-TABLE-ENTRY OCCURS 20000 TIMES.
003300         10  TT-TRAN-ID                PIC 9(09).
003400         10  TT-ACCOUNT-ID             PIC 9(09).
003500         10  TT-CATEGORY-ID            PIC 9(09).
003600         10  TT-AMOUNT                 PIC S9(09)V99.
003700         10  TT-TRAN-TYPE              PIC X(07).
003800         10  TT-TRAN-DATE              PIC 9(08).
003900         10  TT-COMMENT                PIC X(100).
004000         10  TT-DELETED-SW             PIC X(01).
004100             88  TT-DELETED                VALUE 'Y'.
004200             88  TT-ACTIVE                 VALUE 'N'.
004300         10  FILLER                    PIC X(03).
004400
004500 01  TRAN-TABLE-COUNT                  PIC 9(05) COMP VALUE ZERO.
