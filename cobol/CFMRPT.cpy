000100******************************************************************
000200*    CFMRPT   -  OUTPUT-REPORT LINE LAYOUTS                      *
000300*    DETAIL LINE (ONE PER REQUEST OUTCOME) PLUS THE CONTROL-     *
000400*    BREAK SUMMARY LINE (ONE PER ACCOUNT TOUCHED) AND THE FINAL  *
000500*    GRAND-TOTAL LINE.  ALL THREE SHARE THE SAME 132-PRINT-LINE  *
000600*    PRINTER SPACING CLASS THIS SHOP HAS USED SINCE THE FUEL-OIL *
000700*    DAYS.                                                      *
000800******************************************************************
000900*    MAINT LOG                                                  *
001000*    96/04/25  DWK  ORIGINAL DETAIL LINE                         *
001100*    96/05/14  DWK  ADDED SUMMARY AND GRAND-TOTAL LINES          *
001150*    00/09/05  RTS  CR-6058  RPT-D-AMOUNT WAS A RAW X(12) ALIAS   *
001160*                   OF THE STORAGE BYTES - NO DECIMAL POINT       *
001170*                   SHOWED ON THE PRINTED DETAIL LINE.  RE-       *
001180*                   PICTURED AS AN EDITED NUMERIC FIELD PER       *
001190*                   LEDGER AUDIT FINDING CR-6058.                 *
001200******************************************************************
001300 01  RPT-DETAIL-LINE.
001400     05  RPT-D-ACCOUNT-ID              PIC 9(09).
001500     05  FILLER                        PIC X(01) VALUE SPACE.
001600     05  RPT-D-OP-CODE                 PIC X(07).
001700     05  FILLER                        PIC X(01) VALUE SPACE.
001800     05  RPT-D-TRAN-ID                 PIC X(09).
001900     05  FILLER                        PIC X(01) VALUE SPACE.
002000     05  RPT-D-AMOUNT                  PIC -ZZZZZZZ9.99.
002100     05  FILLER                        PIC X(01) VALUE SPACE.
002200     05  RPT-D-STATUS                  PIC X(07).
002300     05  FILLER                        PIC X(01) VALUE SPACE.
002400     05  RPT-D-REASON                  PIC X(50).
002500     05  FILLER                        PIC X(01) VALUE SPACE.
002600
002700 01  RPT-SUMMARY-LINE.
002800     05  FILLER                        PIC X(05) VALUE SPACE.
002900     05  RPT-S-ACCOUNT-ID              PIC 9(09).
003000     05  FILLER                        PIC X(05) VALUE SPACE.
003100     05  RPT-S-TRANS-POSTED            PIC ZZZ,ZZ9.
003200     05  FILLER                        PIC X(05) VALUE SPACE.
003300     05  RPT-S-TOTAL-INCOME            PIC -ZZ,ZZZ,ZZ9.99.
003400     05  FILLER                        PIC X(03) VALUE SPACE.
003500     05  RPT-S-TOTAL-EXPENSE           PIC -ZZ,ZZZ,ZZ9.99.
003600     05  FILLER                        PIC X(03) VALUE SPACE.
003700     05  RPT-S-NET-AMOUNT              PIC -ZZ,ZZZ,ZZ9.99.
003800     05  FILLER                        PIC X(10) VALUE SPACE.
003900
004000 01  RPT-GRAND-TOTAL-LINE.
004100     05  FILLER                        PIC X(05) VALUE SPACE.
004200     05  FILLER                        PIC X(11) VALUE
004300                                            'GRAND TOTAL'.
004400     05  FILLER                        PIC X(03) VALUE SPACE.
004500     05  RPT-G-TRANS-POSTED            PIC ZZZ,ZZ9.
004600     05  FILLER                        PIC X(05) VALUE SPACE.
004700     05  RPT-G-TOTAL-INCOME            PIC -ZZ,ZZZ,ZZ9.99.
004800     05  FILLER                        PIC X(03) VALUE SPACE.
004900     05  RPT-G-TOTAL-EXPENSE           PIC -ZZ,ZZZ,ZZ9.99.
005000     05  FILLER                        PIC X(03) VALUE SPACE.
005100     05  RPT-G-NET-AMOUNT              PIC -ZZ,ZZZ,ZZ9.99.
005200     05  FILLER                        PIC X(03) VALUE SPACE.
005300     05  RPT-G-REJECT-COUNT            PIC ZZZ,ZZ9.
005400     05  FILLER                        PIC X(06) VALUE SPACE.
