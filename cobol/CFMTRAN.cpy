000100******************************************************************
000200*    CFMTRAN  -  TRANSACTION MASTER RECORD LAYOUT                *
000300*    COPYBOOK FOR TRAN-MASTER-FILE (SEQUENTIAL ORGANIZATION).    *
000400*    HOLDS EVERY INCOME/EXPENSE MOVEMENT EVER POSTED TO ANY      *
000500*    ACCOUNT.  AMOUNT IS ALWAYS CARRIED POSITIVE - DIRECTION OF  *
000600*    THE MOVEMENT IS CARRIED BY TRAN-TYPE, NOT BY AMOUNT'S SIGN. *
000700******************************************************************
000800*    MAINT LOG                                                  *
000900*    96/04/18  DWK  ORIGINAL LAYOUT                              *
001000*    97/07/02  DWK  ADDED TRAN-COMMENT FOR FREE-TEXT NOTES       *
001100*    98/11/09  DWK  Y2K - TRAN-DATE EXPANDED TO CCYYMMDD         *
001200******************************************************************
001300 01  TRAN-MASTER-RECORD.
001400     05  TRAN-ID                       PIC 9(09).
001500     05  TRAN-ACCOUNT-ID               PIC 9(09).
001600     05  TRAN-CATEGORY-ID              PIC 9(09).
001700     05  TRAN-AMOUNT                   PIC S9(09)V99
001800                                       SIGN LEADING SEPARATE
001900                                            CHARACTER.
002000     05  TRAN-TYPE                     PIC X(07).
002100         88  TRAN-TYPE-INCOME              VALUE 'INCOME '.
002200         88  TRAN-TYPE-EXPENSE             VALUE 'EXPENSE'.
002300     05  TRAN-DATE.
002400         10  TRAN-DATE-CC              PIC 9(02).
002500         10  TRAN-DATE-YY              PIC 9(02).
002600         10  TRAN-DATE-MM              PIC 9(02).
002700         10  TRAN-DATE-DD              PIC 9(02).
002800     05  TRAN-COMMENT                  PIC X(100).
002900     05  FILLER                        PIC X(04).
