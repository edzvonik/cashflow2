000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CFM050.
000400 AUTHOR.        D W KOVACH.
000500 INSTALLATION.  MIDSTATE DATA SERVICES - CONSUMER SYSTEMS.
000600 DATE-WRITTEN.  11/30/89.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900******************************************************************
001000*DESCRIPTION:  ACCOUNT LOOKUP WORKER                              *
001100*              LINEAR SEARCH OF ACCT-TABLE FOR CFM-ACCOUNT-ID.    *
001200*              CALLED BY CFM000 AHEAD OF EVERY CREATE/GET/DELETE  *
001300*              REQUEST - NO OPERATION IS PROCESSED AGAINST AN     *
001400*              ACCOUNT THAT DOES NOT EXIST.                       *
001500******************************************************************
001600*CHANGE LOG                                                      *
001700*DATE      WHO  REQUEST    DESCRIPTION                           *
001800*--------  ---  ---------  ----------------------------------   *
001900*05/02/96  DWK  CR-4414    ORIGINAL - REPLACES THE SLICKP5        *CR-4414
002000*                          ACCOUNT-STATUS SCREEN LOOKUP WITH A    *CR-4414
002100*                          PLAIN TABLE SEARCH SHARED BY ALL       *CR-4414
002200*                          THREE REQUEST TYPES                    *CR-4414
002300*06/03/96  RTS  CR-4480    NO FUNCTIONAL CHANGE - COMMENT CLEANUP *CR-4480
002400*11/09/98  DWK  CR-5599    Y2K - NO DATE FIELDS IN THIS PROGRAM,  *CR-5599
002500*                          VERIFIED AND LOGGED PER AUDIT CR-5599  *CR-5599
002600*08/30/00  DWK  CR-6042    NO FUNCTIONAL CHANGE - REVIEWED FOR    *CR-6042
002700*                          AUDIT CR-6042 SIGN-OFF                 *CR-6042
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-PC.
003200 OBJECT-COMPUTER.    IBM-PC.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800
003810* WS-SEARCH-SUB AND WS-FOUND-SW DO DOUBLE DUTY HERE EXACTLY AS IN
003820* CFM020 AND CFM030 - THE VARYING-PERFORM SUBSCRIPT ALSO SERVES
003830* AS THE LOOP-EXIT FLAG, SO NO SEPARATE END-OF-TABLE TEST IS
003840* NEEDED ANYWHERE IN THIS WORKER.
003900 01  WS-SEARCH-SUB                      PIC 9(04) COMP VALUE ZERO.
004000 01  WS-FOUND-SW                        PIC X(01) VALUE 'N'.
004100     88  WS-FOUND                           VALUE 'Y'.
004200     88  WS-NOT-FOUND                       VALUE 'N'.
004300
004400* WS-ACCOUNT-ID-ALT AND WS-ACCOUNT-ID-NUM ARE ALTERNATE VIEWS OF
004500* THE SAME WORK AREA - ONE NUMERIC FOR THE TABLE COMPARE, ONE
004600* ALPHANUMERIC SO A ZERO-VALUE KEY CAN BE TRAPPED WITHOUT A
004700* SEPARATE NUMERIC TEST.
004800 01  WS-ACCOUNT-ID-NUM                  PIC 9(09) VALUE ZERO.
004900 01  WS-ACCOUNT-ID-ALT REDEFINES
005000         WS-ACCOUNT-ID-NUM               PIC X(09).
005100
005200* WS-SEARCH-SUB-TRACE AND ITS ALTERNATE VIEW ARE USED ONLY WHEN
005300* DEBUG UPSI-0 IS ON, TO SNAP THE SEARCH SUBSCRIPT TO THE AUDIT
005400* LOG WITHOUT A SEPARATE EDIT FIELD.
005500 01  WS-SEARCH-SUB-TRACE                PIC 9(04) VALUE ZERO.
005600 01  WS-SEARCH-SUB-TRACE-ALT REDEFINES
005700         WS-SEARCH-SUB-TRACE              PIC X(04).
005800
005850* WS-FOUND-SW-GROUP/WS-FOUND-SW-NUMERIC IS LEFTOVER FROM AN
005860* EARLIER DRAFT THAT REPORTED THE FOUND/NOT-FOUND RESULT BACK TO
005870* THE CALLER AS A ONE-DIGIT NUMERIC CODE RATHER THAN VIA
005880* CFM-STATUS-OK/CFM-STATUS-REJECT - LEFT DECLARED IN CASE A
005890* FUTURE DEBUG TRACE WANTS THE NUMERIC FORM.
005900 01  WS-FOUND-SW-GROUP.
006000     05  WS-FOUND-SW-BYTE               PIC X(01) VALUE 'N'.
006100     05  FILLER                         PIC X(01).
006200 01  WS-FOUND-SW-NUMERIC REDEFINES
006300         WS-FOUND-SW-GROUP                PIC 9(01).
006350* WS-LOOKUP-CALL-COUNT IS A STANDALONE 77-LEVEL TALLY, THE SAME
006360* HABIT USED IN THE OTHER CFM0n0 WORKERS - HOW MANY LOOKUPS THIS
006370* WORKER HAS PERFORMED THIS RUN (ONE PER REQUEST, SINCE CFM000
006380* CALLS IT AHEAD OF EVERY CREATE/GET/DELETE), USED ONLY UNDER
006390* DEBUG UPSI-0.
006395 77  WS-LOOKUP-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.
006400
006500 LINKAGE SECTION.
006600
006700     COPY CFMCOM.
006800
006900     COPY CFMTBL.
007000
007100 01  LK-ACCT-TABLE-COUNT                PIC 9(04) COMP.
007200
007210* TRAN-TABLE IS DEFINED IN CFMTBL BUT NOT PASSED ON THE USING
007220* BELOW - THIS WORKER ONLY EVER LOOKS AT ACCOUNTS, NEVER
007230* TRANSACTIONS, SO THERE IS NOTHING FOR IT TO DO WITH TRAN-TABLE.
007300 PROCEDURE DIVISION USING CFM-COMM-AREA, ACCT-TABLE,
007400                           LK-ACCT-TABLE-COUNT.
007500
007510* BUSINESS RULE 1 - EVERY CREATE, GET AND DELETE REQUEST MUST
007520* NAME AN ACCOUNT THAT ALREADY EXISTS ON ACCT-TABLE - THIS IS THE
007530* ONE WORKER ALL THREE REQUEST TYPES SHARE TO ENFORCE IT, CALLED
007540* BY CFM000 BEFORE ANY OF THE TYPE-SPECIFIC WORKERS RUN.
007600 000-LOOKUP-ACCOUNT.
007700
007800     SET WS-NOT-FOUND TO TRUE.
007900     MOVE ZERO TO CFM-ACCOUNT-SUB.
008000     MOVE CFM-ACCOUNT-ID TO WS-ACCOUNT-ID-NUM.
008050     ADD 1 TO WS-LOOKUP-CALL-COUNT.
008100
008110* SAME LINEAR-SCAN APPROACH AS CFM020 AND CFM030 - SEE THE NOTE
008120* IN CFM020'S 000-FIND-TRANSACTION FOR WHY THIS SHOP HAS NEVER
008130* BOTHERED INDEXING ACCT-TABLE OR TRAN-TABLE.
008200     PERFORM 100-SEARCH-TABLE THRU 100-EXIT
008300         VARYING WS-SEARCH-SUB FROM 1 BY 1
008400         UNTIL WS-SEARCH-SUB > LK-ACCT-TABLE-COUNT
008500            OR WS-FOUND.
008600
008610* CFM-ACCOUNT-SUB IS THE ONLY THING HANDED BACK TO THE CALLER ON
008620* A SUCCESSFUL LOOKUP - IT IS THE SUBSCRIPT INTO ACCT-TABLE THAT
008630* CFM010/CFM020/CFM030 USE DIRECTLY, SO THOSE WORKERS NEVER HAVE
008640* TO SEARCH THE TABLE A SECOND TIME FOR THE SAME REQUEST.
008700     IF WS-FOUND
008800         SET CFM-STATUS-OK TO TRUE
008900     ELSE
009000         SET CFM-STATUS-REJECT TO TRUE.
009100
009200     GOBACK.
009300
009310* 100-SEARCH-TABLE IS KEPT DELIBERATELY SMALL - IT IS THE ONLY
009320* PARAGRAPH IN THE WHOLE SUITE COMPARED AGAINST ON EVERY SINGLE
009330* REQUEST, SO IT CARRIES NO WORK BEYOND THE ONE COMPARE AND THE
009340* ONE MOVE A MATCH REQUIRES.
009400 100-SEARCH-TABLE.
009500
009600     IF AT-ACCOUNT-ID (WS-SEARCH-SUB) = WS-ACCOUNT-ID-NUM
009700         SET WS-FOUND TO TRUE
009800         MOVE WS-SEARCH-SUB TO CFM-ACCOUNT-SUB.
009900
010000 100-EXIT.
010100     EXIT.
