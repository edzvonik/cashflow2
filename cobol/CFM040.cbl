000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CFM040.
000400 AUTHOR.        D W KOVACH.
000500 INSTALLATION.  MIDSTATE DATA SERVICES - CONSUMER SYSTEMS.
000600 DATE-WRITTEN.  12/02/89.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900******************************************************************
001000*DESCRIPTION:  END-OF-RUN CONTROL-BREAK SUMMARY WORKER            *
001100*              BUILDS ONE SUMMARY LINE PER ACCOUNT TOUCHED DURING *
001200*              THE RUN PLUS A FINAL GRAND-TOTAL LINE, AND HANDS   *
001300*              THE FORMATTED LINES BACK TO CFM000 FOR PRINTING -  *
001400*              THIS PROGRAM OWNS NO FILES OF ITS OWN.             *
001410*                                                                 *
001420*              "TOUCHED" MEANS AT LEAST ONE CREATE POSTED TO THE  *
001430*              ACCOUNT THIS RUN (AT-TOUCHED, SET BY CFM010) - AN  *
001440*              ACCOUNT CARRIED ON ACCT-MASTER-FILE FROM A PRIOR   *
001450*              RUN WITH NO ACTIVITY TODAY NEVER APPEARS ON THE    *
001460*              SUMMARY SECTION OF THE REPORT.                     *
001500******************************************************************
001600*CHANGE LOG                                                      *
001700*DATE      WHO  REQUEST    DESCRIPTION                           *
001800*--------  ---  ---------  ----------------------------------   *
001900*05/14/96  DWK  CR-4414    ORIGINAL - REPLACES THE SLICKP4        *CR-4414
002000*                          ACCOUNT-HISTORY SCROLL TABLE BUILD     *CR-4414
002100*                          WITH THE END-OF-RUN CONTROL-BREAK      *CR-4414
002200*06/03/96  RTS  CR-4480    NET-AMOUNT NOW COMPUTED ROUNDED PER    *CR-4480
002300*                          LEDGER AUDIT STANDARD                  *CR-4480
002400*09/11/97  DWK  CR-5108    NO FUNCTIONAL CHANGE - COMMENT ONLY    *CR-5108
002500*11/09/98  DWK  CR-5599    Y2K - NO DATE FIELDS IN THIS PROGRAM,  *CR-5599
002600*                          VERIFIED AND LOGGED PER AUDIT CR-5599  *CR-5599
002700*08/30/00  DWK  CR-6042    GRAND-TOTAL LINE NOW CARRIES THE RUN'S *CR-6042
002800*                          REJECT COUNT PER AUDIT REQUEST         *CR-6042
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-PC.
003300 OBJECT-COMPUTER.    IBM-PC.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900
003910* CFMRPT SUPPLIES BOTH RPT-SUMMARY-LINE (ONE PER TOUCHED ACCOUNT)
003920* AND RPT-GRAND-TOTAL-LINE (ONE PER RUN) - THIS WORKER USES BOTH
003930* 01-LEVELS OUT OF THE SAME COPYBOOK, BUT NEVER AT THE SAME TIME.
004000     COPY CFMRPT.
004100
004110* WS-ACCT-SUB DRIVES THE VARYING-PERFORM IN 000-BUILD-SUMMARY
004120* BELOW - ONE PASS, ACCT-ID ASCENDING, NO SEPARATE SORT NEEDED
004130* SINCE CFMTBL ALREADY MAINTAINS THE TABLE IN THAT ORDER.
004200 01  WS-ACCT-SUB                        PIC 9(04) COMP VALUE ZERO.
004300
004310* WS-GRAND-TOTALS ACCUMULATES ACROSS EVERY TOUCHED ACCOUNT IN
004320* 100-PROCESS-ACCOUNT - RESET TO ZERO AT THE TOP OF EVERY CALL
004330* SINCE THIS WORKER KEEPS NO MEMORY BETWEEN RUNS.
004400 01  WS-GRAND-TOTALS.
004500     05  WS-GT-TRANS-POSTED             PIC 9(07) COMP
004600                                            VALUE ZERO.
004700     05  WS-GT-TOTAL-INCOME             PIC S9(09)V99
004800                                            VALUE ZERO.
004900     05  WS-GT-TOTAL-EXPENSE            PIC S9(09)V99
005000                                            VALUE ZERO.
005100     05  WS-GT-NET-AMOUNT               PIC S9(09)V99
005200                                            VALUE ZERO.
005210* WS-GT-NET-AMOUNT-ALT IS THE SAME ALPHANUMERIC-OVERLAY HABIT
005220* SEEN ON THE DETAIL-LINE NET-AMOUNT BELOW, USED UNDER DEBUG
005230* UPSI-0 TO SNAP THE GRAND TOTAL BEFORE IT IS EDITED TO RPT-G-
005240* NET-AMOUNT.
005300     05  WS-GT-NET-AMOUNT-ALT REDEFINES
005400         WS-GT-NET-AMOUNT                PIC X(11).
005500     05  FILLER                         PIC X(01).
005600
005700* WS-NET-AMOUNT-WORK/WS-NET-AMOUNT-ALT GIVE A SECOND VIEW OF THE
005800* PER-ACCOUNT NET SO IT CAN BE TRACED IN A DUMP WITHOUT DISTURBING
005900* THE COMPUTE TARGET ITSELF.
006000 01  WS-NET-AMOUNT-WORK                 PIC S9(09)V99 VALUE ZERO.
006100 01  WS-NET-AMOUNT-ALT REDEFINES
006200         WS-NET-AMOUNT-WORK              PIC X(11).
006300
006400* WS-ACCT-SUB-TRACE AND ITS ALTERNATE VIEW ARE USED ONLY WHEN
006500* DEBUG UPSI-0 IS ON, TO SNAP THE CONTROL-BREAK SUBSCRIPT TO
006600* THE AUDIT LOG WITHOUT A SEPARATE EDIT FIELD.
006700 01  WS-ACCT-SUB-TRACE                  PIC 9(04) VALUE ZERO.
006800 01  WS-ACCT-SUB-TRACE-ALT REDEFINES
006900         WS-ACCT-SUB-TRACE                PIC X(04).
006950* WS-SUMMARY-CALL-COUNT IS A STANDALONE 77-LEVEL TALLY, THE SAME
006960* HABIT USED IN THE CFM0n0 WORKERS - HOW MANY TIMES THIS PROGRAM
006970* HAS BEEN CALLED (ALWAYS ONCE PER RUN TODAY, BUT THE COUNTER
006980* PREDATES THAT BEING GUARANTEED), USED ONLY UNDER DEBUG UPSI-0.
006990 77  WS-SUMMARY-CALL-COUNT               PIC 9(05) COMP VALUE ZERO.
007000
007100 LINKAGE SECTION.
007200
007210* ONLY ACCT-TABLE OUT OF CFMTBL IS ACTUALLY READ HERE - THE
007220* COPYBOOK ALSO DEFINES TRAN-TABLE, WHICH THIS WORKER NEVER SEES
007230* SINCE IT IS NOT NAMED ON THE USING BELOW.
007300     COPY CFMTBL.
007400
007500 01  LK-ACCT-TABLE-COUNT                PIC 9(04) COMP.
007600 01  LK-REJECT-COUNT                    PIC 9(07) COMP.
007610* LK-SUMMARY-LINES IS FILLED HERE AND PRINTED BY CFM000 - THIS
007620* WORKER NEVER OPENS OUTPUT-REPORT ITSELF.
007700 01  LK-SUMMARY-LINES.
007800     05  LK-SUMMARY-LINE OCCURS 2000 TIMES
007900                                         PIC X(100).
008000     05  FILLER                        PIC X(01).
008100 01  LK-SUMMARY-LINE-COUNT              PIC 9(04) COMP.
008200 01  LK-GRAND-TOTAL-LINE                PIC X(100).
008300
008310* ACCT-TABLE IS PASSED BY REFERENCE AND NEVER UPDATED HERE - THIS
008320* WORKER ONLY READS THE RUNNING TOTALS CFM010/CFM020 MAINTAINED
008330* DURING THE POSTING PASS.
008400 PROCEDURE DIVISION USING ACCT-TABLE, LK-ACCT-TABLE-COUNT,
008500                           LK-REJECT-COUNT, LK-SUMMARY-LINES,
008600                           LK-SUMMARY-LINE-COUNT,
008700                           LK-GRAND-TOTAL-LINE.
008800
008900 000-BUILD-SUMMARY.
008910
008920* CALLED EXACTLY ONCE, FROM CFM000'S 800-END-OF-RUN, AFTER EVERY
008930* REQUEST ON REQUEST-FILE HAS BEEN PROCESSED - THE WHOLE OF
008940* ACCT-TABLE IS STABLE BY THE TIME WE GET HERE; NO CREATE, GET
008950* OR DELETE CAN STILL BE IN FLIGHT.
008960     ADD 1 TO WS-SUMMARY-CALL-COUNT.
008970
008980* BOTH ACCUMULATORS START AT ZERO FOR EVERY CALL - THIS WORKER
008990* HOLDS NO STATE BETWEEN RUNS, UNLIKE ACCT-TABLE ITSELF WHICH
009000* CFM000 LOADED FROM ACCT-MASTER-FILE BEFORE THE RUN BEGAN.
009100     MOVE ZERO TO LK-SUMMARY-LINE-COUNT.
009200     MOVE ZERO TO WS-GRAND-TOTALS.
009300
009310* ONE PASS OVER THE WHOLE ACCOUNT TABLE, IN ACCT-ID ASCENDING
009320* ORDER (SEE THE CFMTBL BANNER) - THIS IS WHAT GIVES THE PRINTED
009330* SUMMARY SECTION ITS CONTROL-BREAK ORDERING, EVEN THOUGH NO
009340* EXPLICIT SORT STEP RUNS IN THIS PROGRAM.
009400     PERFORM 100-PROCESS-ACCOUNT THRU 100-EXIT
009500         VARYING WS-ACCT-SUB FROM 1 BY 1
009600         UNTIL WS-ACCT-SUB > LK-ACCT-TABLE-COUNT.
009700
009800     PERFORM 300-BUILD-GRAND-TOTAL-LINE THRU 300-EXIT.
009900
010000     GOBACK.
010100
010110* 100-PROCESS-ACCOUNT RUNS ONCE PER ENTRY IN ACCT-TABLE, WHETHER
010120* OR NOT A SUMMARY LINE GETS PRINTED FOR IT - THE AT-TOUCHED TEST
010130* BELOW IS WHAT DECIDES THAT.
010200 100-PROCESS-ACCOUNT.
010300
010310* ACCOUNTS CARRIED FORWARD FROM A PRIOR RUN THAT SAW NO CREATE
010320* THIS RUN NEVER GET A LINE - A SUMMARY OF EVERY ACCOUNT ON THE
010330* MASTER FILE, TOUCHED OR NOT, WOULD MAKE THE REPORT GROW
010340* UNBOUNDED AS THE BOOK OF ACCOUNTS GROWS, DEFEATING THE POINT OF
010350* AN ACTIVITY SUMMARY.
010400     IF AT-TOUCHED (WS-ACCT-SUB)
010500         PERFORM 200-COMPUTE-NET-AMOUNT THRU 200-EXIT
010600         PERFORM 250-BUILD-SUMMARY-LINE THRU 250-EXIT
010610* THE GRAND-TOTAL ACCUMULATORS ROLL UP ONLY THE TOUCHED
010620* ACCOUNTS' FIGURES - AN UNTOUCHED ACCOUNT CONTRIBUTES NOTHING
010630* TO THE GRAND TOTAL EITHER, FOR THE SAME REASON IT GETS NO
010640* SUMMARY LINE OF ITS OWN.
010700         ADD AT-TRANS-POSTED (WS-ACCT-SUB)  TO
010800                                             WS-GT-TRANS-POSTED
010900         ADD AT-TOTAL-INCOME (WS-ACCT-SUB)  TO
011000                                             WS-GT-TOTAL-INCOME
011100         ADD AT-TOTAL-EXPENSE (WS-ACCT-SUB) TO
011200                                             WS-GT-TOTAL-EXPENSE.
011300
011400 100-EXIT.
011500     EXIT.
011600
011700* BUSINESS RULE 7 - NET-AMOUNT IS INCOME LESS EXPENSE FOR EVERY
011800* TRANSACTION EVER POSTED TO THE ACCOUNT DURING THE RUN, WHETHER
011900* OR NOT IT WAS LATER DELETED (DELETE NEVER TOUCHES THESE TOTALS).
012000 200-COMPUTE-NET-AMOUNT.
012100
012110* ROUNDED PER THE CR-4480 LEDGER AUDIT STANDARD - WITHOUT IT,
012120* TRUNCATION ON THE SUBTRACTION COULD LEAVE THE PRINTED NET ONE
012130* PENNY OFF FROM INCOME MINUS EXPENSE AS PRINTED ON THE SAME
012140* LINE, WHICH AN AUDITOR WOULD (AND DID) CATCH.
012200     COMPUTE WS-NET-AMOUNT-WORK ROUNDED =
012300         AT-TOTAL-INCOME (WS-ACCT-SUB) -
012400         AT-TOTAL-EXPENSE (WS-ACCT-SUB).
012500
012600 200-EXIT.
012700     EXIT.
012800
012810* ONE RPT-SUMMARY-LINE IS BUILT AND APPENDED TO LK-SUMMARY-LINES
012820* PER TOUCHED ACCOUNT - CFM000 DOES NOT PRINT THESE AS THEY ARE
012830* BUILT BECAUSE THE GRAND-TOTAL LINE (300, BELOW) MUST COME
012840* AFTER ALL OF THEM, AND THIS WORKER HAS NO OUTPUT-REPORT FD OF
012850* ITS OWN TO WRITE TO - SEE THE PROGRAM BANNER.
012900 250-BUILD-SUMMARY-LINE.
013000
013100     MOVE AT-ACCOUNT-ID (WS-ACCT-SUB)    TO RPT-S-ACCOUNT-ID.
013200     MOVE AT-TRANS-POSTED (WS-ACCT-SUB)  TO RPT-S-TRANS-POSTED.
013300     MOVE AT-TOTAL-INCOME (WS-ACCT-SUB)  TO RPT-S-TOTAL-INCOME.
013400     MOVE AT-TOTAL-EXPENSE (WS-ACCT-SUB) TO RPT-S-TOTAL-EXPENSE.
013500     MOVE WS-NET-AMOUNT-WORK             TO RPT-S-NET-AMOUNT.
013600
013610* LK-SUMMARY-LINES IS SIZED TO 2000 ENTRIES, THE SAME LIMIT AS
013620* ACCT-TABLE ITSELF (CFMTBL), SO EVERY TOUCHED ACCOUNT IS
013630* GUARANTEED A SLOT - THERE IS NO BOUNDS CHECK HERE BECAUSE
013640* LK-SUMMARY-LINE-COUNT CAN NEVER EXCEED LK-ACCT-TABLE-COUNT.
013700     ADD 1 TO LK-SUMMARY-LINE-COUNT.
013800     MOVE RPT-SUMMARY-LINE TO
013900                   LK-SUMMARY-LINE (LK-SUMMARY-LINE-COUNT).
014000
014100 250-EXIT.
014200     EXIT.
014300
014310* THE GRAND-TOTAL LINE IS BUILT FROM THE WS-GRAND-TOTALS GROUP
014320* ACCUMULATED ACROSS EVERY PASS OF 100-PROCESS-ACCOUNT - IT IS
014330* NOT RECOMPUTED FROM LK-SUMMARY-LINES, SO A BUG IN THE SUMMARY
014340* LINE LAYOUT WOULD NOT NECESSARILY SHOW UP HERE.
014400 300-BUILD-GRAND-TOTAL-LINE.
014500
014600     COMPUTE WS-GT-NET-AMOUNT ROUNDED =
014700         WS-GT-TOTAL-INCOME - WS-GT-TOTAL-EXPENSE.
014800
014900     MOVE WS-GT-TRANS-POSTED  TO RPT-G-TRANS-POSTED.
015000     MOVE WS-GT-TOTAL-INCOME  TO RPT-G-TOTAL-INCOME.
015100     MOVE WS-GT-TOTAL-EXPENSE TO RPT-G-TOTAL-EXPENSE.
015200     MOVE WS-GT-NET-AMOUNT    TO RPT-G-NET-AMOUNT.
015210* CR-6042 - THE RUN'S REJECT COUNT RIDES ALONG ON THE GRAND-TOTAL
015220* LINE SO AN OPERATOR SCANNING JUST THE LAST PAGE OF THE REPORT
015230* CAN TELL AT A GLANCE WHETHER ANY REQUESTS FAILED, WITHOUT
015240* SCROLLING BACK THROUGH EVERY DETAIL LINE.
015300     MOVE LK-REJECT-COUNT     TO RPT-G-REJECT-COUNT.
015400
015500     MOVE RPT-GRAND-TOTAL-LINE TO LK-GRAND-TOTAL-LINE.
015600
015700 300-EXIT.
015800     EXIT.
