000100******************************************************************
000200*    CFMUSER  -  USER MASTER RECORD LAYOUT                       *
000300*    CARRIED FOR RECORD-LAYOUT COMPLETENESS ONLY.  NO CFM0nn      *
000400*    PROGRAM READS USER-MASTER-RECORD IN THIS PHASE - THE        *
000500*    LEDGER-POSTING RUN DOES NOT TOUCH USER DATA.  KEPT HERE SO  *
000600*    THE NEXT PHASE (USER MAINTENANCE) HAS A LAYOUT TO COPY.     *
000700******************************************************************
000800*    MAINT LOG                                                  *
000900*    96/05/06  DWK  ORIGINAL LAYOUT                              *
001000******************************************************************
001100 01  USER-MASTER-RECORD.
001200     05  USER-ID                       PIC 9(09).
001300     05  USER-NAME                     PIC X(60).
001400     05  USER-EMAIL                    PIC X(60).
001500     05  USER-BASE-CURRENCY            PIC X(03).
001600     05  FILLER                        PIC X(04).
