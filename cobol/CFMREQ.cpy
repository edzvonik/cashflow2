000100******************************************************************
000200*    CFMREQ   -  TRANSACTION REQUEST RECORD LAYOUT               *
000300*    COPYBOOK FOR REQUEST-FILE, THE DRIVING FILE OF THE LEDGER   *
000400*    POSTING RUN.  ONE RECORD PER CREATE/GET/DELETE REQUEST.     *
000500*    INCOMING NUMERIC-LOOKING FIELDS ARE CARRIED PIC X SO THE    *
000600*    REQUIRED-FIELDS EDIT IN CFM000 (220-VALIDATE-CREATE-        *
000700*    FIELDS) CAN TEST FOR SPACES BEFORE THE FIELD IS EVER MOVED  *
000701*    INTO A NUMERIC WORK AREA.                                   *
000800******************************************************************
000900*    MAINT LOG                                                  *
001000*    96/04/22  DWK  ORIGINAL LAYOUT                              *
001100*    97/07/02  DWK  ADDED REQ-COMMENT                            *
001200******************************************************************
001300 01  CFM-REQUEST-RECORD.
001400     05  REQ-OP-CODE                   PIC X(07).
001500         88  REQ-OP-CREATE                 VALUE 'CREATE '.
001600         88  REQ-OP-GET                    VALUE 'GET    '.
001700         88  REQ-OP-DELETE                 VALUE 'DELETE '.
001800     05  REQ-ACCOUNT-ID                PIC X(09).
001900     05  REQ-TRAN-ID                   PIC X(09).
002000     05  REQ-CATEGORY-ID               PIC X(09).
002100     05  REQ-AMOUNT                    PIC X(12).
002200     05  REQ-TRAN-TYPE                 PIC X(07).
002300     05  REQ-TRAN-DATE                 PIC X(08).
002400     05  REQ-COMMENT                   PIC X(100).
002500     05  FILLER                        PIC X(15).
